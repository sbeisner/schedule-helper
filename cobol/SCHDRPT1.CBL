000100******************************************************************
000200* FECHA       : 05/09/1997                                       *
000300* PROGRAMADOR : EDGAR ENRIQUE RAMIREZ (EEDR)                     *
000400* APLICACION  : CALENDARIZADOR PERSONAL DE HORARIOS (SCHD)       *
000500* PROGRAMA    : SCHDRPT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL HORARIO YA GENERADO (SCHEDOUT) Y LOS      *
000800*             : EVENTOS EXTERNOS (EVENTS) PARA UN RANGO DE       *
000900*             : FECHAS Y PRODUCE DOS SALIDAS: EL LISTADO DE      *
001000*             : QUIEBRE POR FECHA (DAYLST) Y EL RESUMEN DE       *
001100*             : HORAS POR TIPO DE TAREA CON DISPONIBLE Y LIBRE   *
001200*             : (SUMMRPT).                                        *
001300* ARCHIVOS    : SCHEDOUT=E,EVENTS=E,DAYLST=S,SUMMRPT=S           *
001400* ACCION (ES) : R=REPORTE DE RESUMEN                              *
001500* INSTALADO   : 05/09/1997                                       *
001600* BPM/RATIONAL: 300745                                           *
001700* NOMBRE      : REPORTEADOR DE RESUMEN DE HORARIO SCHD           *
001800******************************************************************
001900 ID DIVISION.
002000 PROGRAM-ID.    SCHDRPT1.
002100 AUTHOR.        EDGAR ENRIQUE RAMIREZ.
002200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.  05 SEPTIEMBRE 1997.
002400 DATE-COMPILED.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002600******************************************************************
002700*                     BITACORA DE CAMBIOS                        *
002800*----------------------------------------------------------------*
002900* FECHA       PROGR  TICKET     DESCRIPCION                      *
003000* 1997-09-05  EEDR   TCK-3330   PRIMERA VERSION.  LISTADO DE      *
003100*                                QUIEBRE POR FECHA A PARTIR DE     *
003200*                                SCHEDOUT.                         *
003300* 1997-11-14  EEDR   TCK-3341   SE AGREGA EL RESUMEN DE HORAS      *
003400*                                POR TIPO DE TAREA (SUMMRPT).      *
003500* 1998-02-20  EEDR   TCK-3348   SE AGREGAN HORAS DISPONIBLES Y     *
003600*                                HORAS LIBRES AL RESUMEN, CON      *
003700*                                CONTEO DE EVENTOS EXTERNOS.       *
003800* 1999-01-08  LOR    TCK-3201   AJUSTE Y2K -- SE REVISARON LAS     *
003900*                                COMPARACIONES DE FECHA DE 8       *
004000*                                POSICIONES; SIN CAMBIOS DE        *
004100*                                CODIGO, SOLO VERIFICACION.        *
004200* 2004-03-09  KL     TCK-3360   SE AJUSTA EL REDONDEO DE LAS      *
004300*                                HORAS REPORTADAS A REDONDEO       *
004400*                                NORMAL (MITAD ARRIBA) EN LUGAR    *
004500*                                DE TRUNCAMIENTO.                  *
004600* 2007-09-13  MVR    TCK-3460   SCHEDOUT/EVENTS SE DECLARABAN      *
004700*                                SEQUENTIAL Y NO CASABAN CON EL    *
004800*                                LINE SEQUENTIAL DE SCHDGEN1 --    *
004900*                                SE CORRIGEN A LINE SEQUENTIAL.    *
005000*                                DAYLST/SUMMRPT TAMBIEN PASAN A    *
005100*                                LINE SEQUENTIAL POR SER SALIDA    *
005200*                                DE IMPRESION.                     *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS CLASE-NUMERICA IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS UPSI-CORRIDA-PRUEBA.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SCHEDOUT ASSIGN TO SCHEDOUT
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            ACCESS        IS SEQUENTIAL
006500            FILE STATUS   IS FS-SCHEDOUT
006600                             FSE-SCHEDOUT.
006700
006800     SELECT EVENTS ASSIGN TO EVENTS
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            ACCESS        IS SEQUENTIAL
007100            FILE STATUS   IS FS-EVENTS
007200                             FSE-EVENTS.
007300
007400     SELECT DAYLST ASSIGN TO DAYLST
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            ACCESS        IS SEQUENTIAL
007700            FILE STATUS   IS FS-DAYLST
007800                             FSE-DAYLST.
007900
008000     SELECT SUMMRPT ASSIGN TO SUMMRPT
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            ACCESS        IS SEQUENTIAL
008300            FILE STATUS   IS FS-SUMMRPT
008400                             FSE-SUMMRPT.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800******************************************************************
008900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009000******************************************************************
009100*   HORARIO YA GENERADO POR SCHDGEN1
009200 FD  SCHEDOUT.
009300     COPY TBKREC01.
009400*   EVENTOS EXTERNOS DE CALENDARIO
009500 FD  EVENTS.
009600     COPY EVTREC01.
009700*   LISTADO DE QUIEBRE POR FECHA (132 COLUMNAS)
009800 FD  DAYLST.
009900 01  REG-DAYLST.
010000     05  REG-DAYLST-TEXTO        PIC X(131).
010100     05  FILLER                  PIC X(01).
010200*   REPORTE RESUMEN DE HORAS (132 COLUMNAS)
010300 FD  SUMMRPT.
010400 01  REG-SUMMRPT.
010500     05  REG-SUMMRPT-TEXTO       PIC X(131).
010600     05  FILLER                  PIC X(01).
010700
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*          AREAS DE ESTADO DE ARCHIVO (ESTILO DEBD1R00)          *
011100******************************************************************
011200 01  WS-ARCHIVOS-ESTADO.
011300     05  FS-SCHEDOUT             PIC 9(02).
011400     05  FSE-SCHEDOUT.
011500         10  FSE-SCHEDOUT-RETURN   PIC S9(04) COMP-5.
011600         10  FSE-SCHEDOUT-FUNCTION PIC S9(04) COMP-5.
011700         10  FSE-SCHEDOUT-FEEDBACK PIC S9(04) COMP-5.
011800     05  FS-EVENTS               PIC 9(02).
011900     05  FSE-EVENTS.
012000         10  FSE-EVENTS-RETURN     PIC S9(04) COMP-5.
012100         10  FSE-EVENTS-FUNCTION   PIC S9(04) COMP-5.
012200         10  FSE-EVENTS-FEEDBACK   PIC S9(04) COMP-5.
012300     05  FS-DAYLST                PIC 9(02).
012400     05  FSE-DAYLST.
012500         10  FSE-DAYLST-RETURN     PIC S9(04) COMP-5.
012600         10  FSE-DAYLST-FUNCTION   PIC S9(04) COMP-5.
012700         10  FSE-DAYLST-FEEDBACK   PIC S9(04) COMP-5.
012800     05  FS-SUMMRPT               PIC 9(02).
012900     05  FSE-SUMMRPT.
013000         10  FSE-SUMMRPT-RETURN    PIC S9(04) COMP-5.
013100         10  FSE-SUMMRPT-FUNCTION  PIC S9(04) COMP-5.
013200         10  FSE-SUMMRPT-FEEDBACK  PIC S9(04) COMP-5.
013300     05  FILLER                   PIC X(01).
013400
013500 01  WS-SWITCHES.
013600     05  SW-FIN-SCHEDOUT          PIC X(01)  VALUE 'N'.
013700         88  FIN-SCHEDOUT                      VALUE 'S'.
013800     05  SW-FIN-EVENTS            PIC X(01)  VALUE 'N'.
013900         88  FIN-EVENTS                        VALUE 'S'.
014000     05  SW-TIPO-ENCONTRADO       PIC X(01)  VALUE 'N'.
014100         88  TIPO-ENCONTRADO                    VALUE 'S'.
014200     05  FILLER                   PIC X(01).
014300
014400******************************************************************
014500*      PARAMETROS DE CORRIDA (FECHA INICIAL Y FECHA FINAL)       *
014600******************************************************************
014700 01  WS-PARAMETROS-CORRIDA.
014800     05  WS-PAR-FECHA-INI         PIC 9(08).
014900     05  WS-PAR-FECHA-FIN         PIC 9(08).
015000     05  FILLER                   PIC X(01).
015100
015200******************************************************************
015300*  NOMBRE Y CODIGO DE CADA TIPO DE TAREA -- ARMADA CON EL VIEJO   *
015400*  TRUCO DE FILLER-REDEFINES-OCCURS (TCK-3341).  EL ORDEN AQUI    *
015500*  DEBE COINCIDIR CON EL DE TABLA-ACUM-TIPOS PARA QUE LOS INDICES *
015600*  SEAN INTERCAMBIABLES.                                           *
015700******************************************************************
015800 01  WS-TIPOS-LIT.
015900     05  FILLER  PIC X(13)  VALUE 'PPROYECTOS   '.
016000     05  FILLER  PIC X(13)  VALUE 'AASIGNACIONES'.
016100     05  FILLER  PIC X(13)  VALUE 'HTAREAS HOGAR'.
016200 01  TABLA-TIPOS REDEFINES WS-TIPOS-LIT.
016300     05  TAB-TT OCCURS 3 TIMES
016400                INDEXED BY IX-TT.
016500         10  TT-CODIGO              PIC X(01).
016600         10  TT-NOMBRE               PIC X(12).
016700
016800******************************************************************
016900*   ACUMULADOR DE MINUTOS Y BLOQUES POR TIPO DE TAREA, EN EL      *
017000*   MISMO ORDEN QUE TABLA-TIPOS (TCK-3341).                       *
017100******************************************************************
017200 01  TABLA-ACUM-TIPOS.
017300     05  TAB-AT OCCURS 3 TIMES
017400                INDEXED BY IX-AT.
017500         10  AT-MINUTOS             PIC 9(07)  COMP.
017600         10  AT-BLOQUES             PIC 9(05)  COMP.
017700     05  FILLER                     PIC X(01).
017800
017900 77  WS-MIN-BLOQUE                  PIC 9(04)  COMP    VALUE ZERO.
018000 77  WS-MIN-EVENTO                  PIC 9(04)  COMP    VALUE ZERO.
018100 77  WS-TOTAL-MIN-REUNION           PIC 9(07)  COMP    VALUE ZERO.
018200 77  WS-TOTAL-EVENTOS               PIC 9(05)  COMP    VALUE ZERO.
018300 77  WS-TOTAL-BLOQUES               PIC 9(05)  COMP    VALUE ZERO.
018400 77  WS-DIA-LISTADO                 PIC 9(08)         VALUE ZERO.
018500 77  WS-MINUTOS-DIA                 PIC 9(05)  COMP    VALUE ZERO.
018600
018700******************************************************************
018800*   HORAS EN DECIMAL PARA EL RESUMEN.  SE MANEJAN COMO S9(06)V99  *
018900*   COMP-3 IGUAL QUE EL DEFICIT DE PROYECTOS EN SCHDGEN1.         *
019000******************************************************************
019100 77  WS-HORAS-DISPONIBLE            PIC S9(06)V99 COMP-3 VALUE ZERO.
019200 77  WS-HORAS-REUNION                PIC S9(06)V99 COMP-3 VALUE ZERO.
019300 77  WS-HORAS-PROGRAMADAS            PIC S9(06)V99 COMP-3 VALUE ZERO.
019400 77  WS-HORAS-LIBRES                 PIC S9(06)V99 COMP-3 VALUE ZERO.
019500 77  WS-HORAS-TIPO                   PIC S9(06)V99 COMP-3 VALUE ZERO.
019600
019700******************************************************************
019800*   FECHA QUE SE CAMINA DE WS-PAR-FECHA-INI A WS-PAR-FECHA-FIN    *
019900*   PARA CONTAR LOS DIAS HABILES Y DE FIN DE SEMANA DEL RANGO     *
020000*   (TCK-3348).  DESGLOSADA EN ANO/MES/DIA COMO EN SCHDGEN1.      *
020100******************************************************************
020200 01  WS-FECHA-TRABAJO.
020300     05  WS-FECHA-CALC            PIC 9(08).
020400     05  WS-FECHA-CALC-R REDEFINES WS-FECHA-CALC.
020500         10  WS-FC-ANO            PIC 9(04).
020600         10  WS-FC-MES            PIC 9(02).
020700         10  WS-FC-DIA            PIC 9(02).
020800     05  FILLER                   PIC X(01).
020900 77  WS-FECHA-ENTERO               PIC S9(09) COMP    VALUE ZERO.
021000 77  WS-FECHA-ENTERO-COCIENTE      PIC S9(09) COMP    VALUE ZERO.
021100 77  WS-FECHA-ENTERO-RESIDUO       PIC S9(09) COMP    VALUE ZERO.
021200 77  WS-DIA-SEMANA                 PIC 9(01)  COMP    VALUE ZERO.
021300
021400******************************************************************
021500*   RENGLON DE ENCABEZADO DE FECHA DEL LISTADO DE QUIEBRE.        *
021600******************************************************************
021700 01  WS-DAYLST-ENCABEZADO.
021800     05  FILLER                   PIC X(07)  VALUE 'FECHA: '.
021900     05  WS-DL-ENC-FECHA          PIC 9(08).
022000     05  FILLER                   PIC X(117) VALUE SPACES.
022100
022200******************************************************************
022300*   RENGLON DE DETALLE DE UN BLOQUE DEL LISTADO DE QUIEBRE.       *
022400******************************************************************
022500 01  WS-DAYLST-DETALLE.
022600     05  FILLER                   PIC X(05)  VALUE SPACES.
022700     05  WS-DL-DET-INICIO         PIC 9(04).
022800     05  FILLER                   PIC X(01)  VALUE '-'.
022900     05  WS-DL-DET-FIN            PIC 9(04).
023000     05  FILLER                   PIC X(02)  VALUE SPACES.
023100     05  WS-DL-DET-TIPO           PIC X(01).
023200     05  FILLER                   PIC X(01)  VALUE SPACES.
023300     05  WS-DL-DET-NOMBRE         PIC X(30).
023400     05  FILLER                   PIC X(84)  VALUE SPACES.
023500
023600******************************************************************
023700*   RENGLON DE TOTAL DEL DIA DEL LISTADO DE QUIEBRE.              *
023800******************************************************************
023900 01  WS-DAYLST-TOTAL.
024000     05  FILLER                   PIC X(05)  VALUE SPACES.
024100     05  FILLER                   PIC X(20)  VALUE
024200             'TOTAL MINUTOS DIA : '.
024300     05  WS-DL-TOT-MINUTOS        PIC ZZ,ZZ9.
024400     05  FILLER                   PIC X(101) VALUE SPACES.
024500
024600******************************************************************
024700*   ENCABEZADO DEL REPORTE DE RESUMEN (SUMMRPT, TCK-3341).        *
024800******************************************************************
024900 01  WS-SUMMRPT-TITULO.
025000     05  FILLER                   PIC X(30)  VALUE
025100             'SCHD -- RESUMEN DE HORARIO'.
025200     05  FILLER                   PIC X(102) VALUE SPACES.
025300
025400 01  WS-SUMMRPT-RANGO.
025500     05  FILLER                   PIC X(13)  VALUE
025600             'DEL PERIODO: '.
025700     05  WS-SR-RAN-INI            PIC 9(08).
025800     05  FILLER                   PIC X(04)  VALUE ' AL '.
025900     05  WS-SR-RAN-FIN            PIC 9(08).
026000     05  FILLER                   PIC X(99)  VALUE SPACES.
026100
026200******************************************************************
026300*   RENGLON DE DETALLE POR TIPO DE TAREA (SUMMRPT).               *
026400******************************************************************
026500 01  WS-SUMMRPT-DETALLE.
026600     05  WS-SD-NOMBRE             PIC X(20).
026700     05  WS-SD-BLOQUES            PIC ZZ9.
026800     05  FILLER                   PIC X(03)  VALUE SPACES.
026900     05  WS-SD-HORAS              PIC ZZ,ZZ9.99.
027000     05  FILLER                   PIC X(97)  VALUE SPACES.
027100
027200******************************************************************
027300*   RENGLONES DE TOTALES DE CONTROL (SUMMRPT).                    *
027400******************************************************************
027500 01  WS-SUMMRPT-TOTAL.
027600     05  FILLER                   PIC X(20)  VALUE SPACES.
027700     05  WS-ST-ETIQUETA           PIC X(27).
027800     05  WS-ST-VALOR              PIC ZZ,ZZ9.99.
027900     05  FILLER                   PIC X(76)  VALUE SPACES.
028000
028100 PROCEDURE DIVISION.
028200******************************************************************
028300*                    PARRAFO PRINCIPAL DEL PROGRAMA              *
028400******************************************************************
028500 0000-PRINCIPAL SECTION.
028600     ACCEPT WS-PAR-FECHA-INI FROM SYSIN.
028700     ACCEPT WS-PAR-FECHA-FIN FROM SYSIN.
028800     PERFORM 0100-APERTURA-ARCHIVOS.
028900     PERFORM 0200-PROCESA-SCHEDOUT
029000         UNTIL FIN-SCHEDOUT.
029100     PERFORM 0240-CIERRA-QUIEBRE-DIA.
029200     PERFORM 0250-PROCESA-EVENTS
029300         UNTIL FIN-EVENTS.
029400     PERFORM 0300-CALCULA-DISPONIBLES.
029500     PERFORM 0400-IMPRIME-RESUMEN.
029600     PERFORM 0900-ESTADISTICAS.
029700     PERFORM 0990-CIERRA-ARCHIVOS.
029800     STOP RUN.
029900 0000-PRINCIPAL-E. EXIT.
030000
030100 0100-APERTURA-ARCHIVOS SECTION.
030200     OPEN INPUT  SCHEDOUT.
030300     OPEN INPUT  EVENTS.
030400     OPEN OUTPUT DAYLST.
030500     OPEN OUTPUT SUMMRPT.
030600     PERFORM 0110-INICIALIZA-ACUMULADORES.
030700 0100-APERTURA-ARCHIVOS-E. EXIT.
030800
030900 0110-INICIALIZA-ACUMULADORES SECTION.
031000     PERFORM 0111-INICIALIZA-UN-TIPO
031100         VARYING IX-AT FROM 1 BY 1 UNTIL IX-AT > 3.
031200 0110-INICIALIZA-ACUMULADORES-E. EXIT.
031300
031400 0111-INICIALIZA-UN-TIPO SECTION.
031500     MOVE ZERO TO AT-MINUTOS (IX-AT)
031600                  AT-BLOQUES (IX-AT).
031700 0111-INICIALIZA-UN-TIPO-E. EXIT.
031800
031900******************************************************************
032000*   LEE UN BLOQUE DE SCHEDOUT.  SOLO SE ACUMULAN Y SE LISTAN LOS  *
032100*   BLOQUES CUYA FECHA CAE DENTRO DEL RANGO PEDIDO (TCK-3330).    *
032200*   SCHEDOUT LLEGA EN ORDEN CRONOLOGICO, ASI QUE UN SOLO PASE     *
032300*   BASTA PARA EL QUIEBRE POR FECHA.                              *
032400******************************************************************
032500 0200-PROCESA-SCHEDOUT SECTION.
032600     READ SCHEDOUT
032700         AT END
032800             SET FIN-SCHEDOUT TO TRUE
032900         NOT AT END
033000             IF TB-DATE >= WS-PAR-FECHA-INI
033100                AND TB-DATE <= WS-PAR-FECHA-FIN
033200                 PERFORM 0210-ACUMULA-BLOQUE
033300             END-IF
033400     END-READ.
033500 0200-PROCESA-SCHEDOUT-E. EXIT.
033600
033700 0210-ACUMULA-BLOQUE SECTION.
033800     IF TB-DATE NOT = WS-DIA-LISTADO
033900         IF WS-DIA-LISTADO NOT = ZERO
034000             PERFORM 0230-IMPRIME-TOTAL-DIA
034100         END-IF
034200         MOVE TB-DATE TO WS-DIA-LISTADO
034300         MOVE ZERO    TO WS-MINUTOS-DIA
034400         PERFORM 0225-IMPRIME-ENCABEZADO-DIA
034500     END-IF.
034600     PERFORM 0226-IMPRIME-RENGLON-BLOQUE.
034700     COMPUTE WS-MIN-BLOQUE = TB-END-MIN - TB-START-MIN.
034800     ADD WS-MIN-BLOQUE TO WS-MINUTOS-DIA.
034900     ADD 1             TO WS-TOTAL-BLOQUES.
035000     PERFORM 0211-BUSCA-INDICE-TIPO.
035100     IF TIPO-ENCONTRADO
035200         ADD WS-MIN-BLOQUE TO AT-MINUTOS (IX-TT)
035300         ADD 1              TO AT-BLOQUES (IX-TT)
035400     END-IF.
035500 0210-ACUMULA-BLOQUE-E. EXIT.
035600
035700******************************************************************
035800*   UBICA EL INDICE DE TABLA-TIPOS (Y, POR CONSTRUCCION, EL       *
035900*   MISMO INDICE DE TABLA-ACUM-TIPOS) QUE CORRESPONDE AL CODIGO   *
036000*   DE TIPO DE TAREA DEL BLOQUE ACTUAL.                           *
036100******************************************************************
036200 0211-BUSCA-INDICE-TIPO SECTION.
036300     MOVE 'N' TO SW-TIPO-ENCONTRADO.
036400     SET IX-TT TO 1.
036500     SEARCH TAB-TT
036600         AT END
036700             MOVE 'N' TO SW-TIPO-ENCONTRADO
036800         WHEN TT-CODIGO (IX-TT) = TB-TASK-TYPE
036900             SET TIPO-ENCONTRADO TO TRUE.
037000 0211-BUSCA-INDICE-TIPO-E. EXIT.
037100
037200 0225-IMPRIME-ENCABEZADO-DIA SECTION.
037300     MOVE WS-DIA-LISTADO TO WS-DL-ENC-FECHA.
037400     WRITE REG-DAYLST FROM WS-DAYLST-ENCABEZADO.
037500 0225-IMPRIME-ENCABEZADO-DIA-E. EXIT.
037600
037700 0226-IMPRIME-RENGLON-BLOQUE SECTION.
037800     MOVE TB-START-MIN   TO WS-DL-DET-INICIO.
037900     MOVE TB-END-MIN     TO WS-DL-DET-FIN.
038000     MOVE TB-TASK-TYPE   TO WS-DL-DET-TIPO.
038100     MOVE TB-TASK-NAME   TO WS-DL-DET-NOMBRE.
038200     WRITE REG-DAYLST FROM WS-DAYLST-DETALLE.
038300 0226-IMPRIME-RENGLON-BLOQUE-E. EXIT.
038400
038500 0230-IMPRIME-TOTAL-DIA SECTION.
038600     MOVE WS-MINUTOS-DIA TO WS-DL-TOT-MINUTOS.
038700     WRITE REG-DAYLST FROM WS-DAYLST-TOTAL.
038800 0230-IMPRIME-TOTAL-DIA-E. EXIT.
038900
039000******************************************************************
039100*   CIERRA EL QUIEBRE DEL ULTIMO DIA LISTADO, SI HUBO ALGUNO      *
039200*   DENTRO DEL RANGO (TCK-3330).                                  *
039300******************************************************************
039400 0240-CIERRA-QUIEBRE-DIA SECTION.
039500     IF WS-DIA-LISTADO NOT = ZERO
039600         PERFORM 0230-IMPRIME-TOTAL-DIA
039700     END-IF.
039800 0240-CIERRA-QUIEBRE-DIA-E. EXIT.
039900
040000******************************************************************
040100*   LEE UN EVENTO EXTERNO.  SOLO SE ACUMULAN LOS QUE CAEN DENTRO  *
040200*   DEL RANGO PEDIDO -- EVENTS LLEGA ORDENADO POR EVT-DATE,       *
040300*   IGUAL QUE LO USA SCHDGEN1 PARA RECORTAR SLOTS (TCK-3348).     *
040400******************************************************************
040500 0250-PROCESA-EVENTS SECTION.
040600     READ EVENTS
040700         AT END
040800             SET FIN-EVENTS TO TRUE
040900         NOT AT END
041000             IF EVT-DATE >= WS-PAR-FECHA-INI
041100                AND EVT-DATE <= WS-PAR-FECHA-FIN
041200                 COMPUTE WS-MIN-EVENTO =
041300                     EVT-END-MIN - EVT-START-MIN
041400                 ADD WS-MIN-EVENTO TO WS-TOTAL-MIN-REUNION
041500                 ADD 1             TO WS-TOTAL-EVENTOS
041600             END-IF
041700     END-READ.
041800 0250-PROCESA-EVENTS-E. EXIT.
041900
042000******************************************************************
042100*   CAMINA CADA FECHA DEL RANGO PEDIDO Y ACUMULA LAS HORAS         *
042200*   DISPONIBLES DEL DIA: 13 EN DIA HABIL, 12 EN FIN DE SEMANA      *
042300*   (TCK-3348).  MISMA FORMULA DE DIA DE LA SEMANA QUE SCHDGEN1.   *
042400******************************************************************
042500 0300-CALCULA-DISPONIBLES SECTION.
042600     MOVE WS-PAR-FECHA-INI TO WS-FECHA-CALC.
042700     PERFORM 0310-ACUMULA-UN-DIA-DISPONIBLE
042800         UNTIL WS-FECHA-CALC > WS-PAR-FECHA-FIN.
042900 0300-CALCULA-DISPONIBLES-E. EXIT.
043000
043100 0310-ACUMULA-UN-DIA-DISPONIBLE SECTION.
043200     PERFORM 0320-DETERMINA-DIA-SEMANA.
043300     IF WS-DIA-SEMANA = 5 OR WS-DIA-SEMANA = 6
043400         ADD 12 TO WS-HORAS-DISPONIBLE
043500     ELSE
043600         ADD 13 TO WS-HORAS-DISPONIBLE
043700     END-IF.
043800     COMPUTE WS-FECHA-ENTERO =
043900         FUNCTION INTEGER-OF-DATE (WS-FECHA-CALC) + 1.
044000     MOVE FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO)
044100         TO WS-FECHA-CALC.
044200 0310-ACUMULA-UN-DIA-DISPONIBLE-E. EXIT.
044300
044400 0320-DETERMINA-DIA-SEMANA SECTION.
044500     COMPUTE WS-FECHA-ENTERO =
044600         FUNCTION INTEGER-OF-DATE (WS-FECHA-CALC) - 1.
044700     COMPUTE WS-FECHA-ENTERO-COCIENTE =
044800         WS-FECHA-ENTERO / 7.
044900     COMPUTE WS-FECHA-ENTERO-RESIDUO =
045000         WS-FECHA-ENTERO -
045100         (WS-FECHA-ENTERO-COCIENTE * 7).
045200     MOVE WS-FECHA-ENTERO-RESIDUO TO WS-DIA-SEMANA.
045300 0320-DETERMINA-DIA-SEMANA-E. EXIT.
045400
045500******************************************************************
045600*   IMPRIME EL REPORTE SUMMRPT: TITULO, RANGO, UN RENGLON DE       *
045700*   DETALLE POR TIPO DE TAREA Y LOS TOTALES DE CONTROL (TCK-3341/ *
045800*   TCK-3348).  EL REDONDEO A 2 DECIMALES USA ROUNDED (TCK-3360). *
045900******************************************************************
046000 0400-IMPRIME-RESUMEN SECTION.
046100     WRITE REG-SUMMRPT FROM WS-SUMMRPT-TITULO.
046200     MOVE WS-PAR-FECHA-INI TO WS-SR-RAN-INI.
046300     MOVE WS-PAR-FECHA-FIN TO WS-SR-RAN-FIN.
046400     WRITE REG-SUMMRPT FROM WS-SUMMRPT-RANGO.
046500     MOVE ZERO TO WS-HORAS-PROGRAMADAS.
046600     PERFORM 0410-IMPRIME-UN-TIPO
046700         VARYING IX-AT FROM 1 BY 1 UNTIL IX-AT > 3.
046800     COMPUTE WS-HORAS-REUNION ROUNDED =
046900         WS-TOTAL-MIN-REUNION / 60.
047000     COMPUTE WS-HORAS-LIBRES =
047100         WS-HORAS-DISPONIBLE - WS-HORAS-REUNION
047200                              - WS-HORAS-PROGRAMADAS.
047300     IF WS-HORAS-LIBRES < 0
047400         MOVE ZERO TO WS-HORAS-LIBRES
047500     END-IF.
047600     PERFORM 0420-IMPRIME-TOTALES.
047700 0400-IMPRIME-RESUMEN-E. EXIT.
047800
047900 0410-IMPRIME-UN-TIPO SECTION.
048000     MOVE TT-NOMBRE  (IX-AT) TO WS-SD-NOMBRE.
048100     MOVE AT-BLOQUES (IX-AT) TO WS-SD-BLOQUES.
048200     COMPUTE WS-HORAS-TIPO ROUNDED =
048300         AT-MINUTOS (IX-AT) / 60.
048400     MOVE WS-HORAS-TIPO TO WS-SD-HORAS.
048500     ADD  WS-HORAS-TIPO TO WS-HORAS-PROGRAMADAS.
048600     WRITE REG-SUMMRPT FROM WS-SUMMRPT-DETALLE.
048700 0410-IMPRIME-UN-TIPO-E. EXIT.
048800
048900 0420-IMPRIME-TOTALES SECTION.
049000     MOVE 'TOTAL HORAS PROGRAMADAS : ' TO WS-ST-ETIQUETA.
049100     MOVE WS-HORAS-PROGRAMADAS         TO WS-ST-VALOR.
049200     WRITE REG-SUMMRPT FROM WS-SUMMRPT-TOTAL.
049300     MOVE 'TOTAL HORAS DE REUNION   : ' TO WS-ST-ETIQUETA.
049400     MOVE WS-HORAS-REUNION              TO WS-ST-VALOR.
049500     WRITE REG-SUMMRPT FROM WS-SUMMRPT-TOTAL.
049600     MOVE 'TOTAL HORAS DISPONIBLES  : ' TO WS-ST-ETIQUETA.
049700     MOVE WS-HORAS-DISPONIBLE            TO WS-ST-VALOR.
049800     WRITE REG-SUMMRPT FROM WS-SUMMRPT-TOTAL.
049900     MOVE 'TOTAL HORAS LIBRES       : ' TO WS-ST-ETIQUETA.
050000     MOVE WS-HORAS-LIBRES                TO WS-ST-VALOR.
050100     WRITE REG-SUMMRPT FROM WS-SUMMRPT-TOTAL.
050200     MOVE 'TOTAL BLOQUES PROGRAMADOS: ' TO WS-ST-ETIQUETA.
050300     MOVE WS-TOTAL-BLOQUES               TO WS-ST-VALOR.
050400     WRITE REG-SUMMRPT FROM WS-SUMMRPT-TOTAL.
050500     MOVE 'TOTAL EVENTOS EXTERNOS   : ' TO WS-ST-ETIQUETA.
050600     MOVE WS-TOTAL-EVENTOS               TO WS-ST-VALOR.
050700     WRITE REG-SUMMRPT FROM WS-SUMMRPT-TOTAL.
050800 0420-IMPRIME-TOTALES-E. EXIT.
050900
051000******************************************************************
051100*          ESTADISTICAS DE CIERRE DE LA CORRIDA                  *
051200******************************************************************
051300 0900-ESTADISTICAS SECTION.
051400     DISPLAY 'SCHDRPT1 -- BLOQUES DE HORARIO LEIDOS: '
051500             WS-TOTAL-BLOQUES.
051600     DISPLAY 'SCHDRPT1 -- EVENTOS EXTERNOS LEIDOS   : '
051700             WS-TOTAL-EVENTOS.
051800 0900-ESTADISTICAS-E. EXIT.
051900
052000 0990-CIERRA-ARCHIVOS SECTION.
052100     CLOSE SCHEDOUT
052200           EVENTS
052300           DAYLST
052400           SUMMRPT.
052500 0990-CIERRA-ARCHIVOS-E. EXIT.
