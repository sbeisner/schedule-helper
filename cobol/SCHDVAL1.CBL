000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : EDGAR ENRIQUE RAMIREZ (EEDR)                     *
000400* APLICACION  : CALENDARIZADOR PERSONAL DE HORARIOS (SCHD)       *
000500* PROGRAMA    : SCHDVAL1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO CRUDO DE TAREAS DE HOGAR (8        *
000800*             : COLUMNAS SEPARADAS POR COMA), NORMALIZA CADA     *
000900*             : RENGLON A LOS CODIGOS QUE USA SCHDGEN1 Y ESCRIBE *
001000*             : EL MAESTRO DE TAREAS DE HOGAR YA VALIDADO.  DE   *
001100*             : PASO CALCULA LA PROXIMA FECHA EN QUE CADA TAREA  *
001200*             : DEBE REPETIRSE SEGUN SU RECURRENCIA.             *
001300* ARCHIVOS    : RAWTASKS=E,VALIDOUT=S                            *
001400* ACCION (ES) : V=VALIDA Y NORMALIZA                             *
001500* INSTALADO   : 14/03/1988                                       *
001600* BPM/RATIONAL: 300702                                           *
001700* NOMBRE      : VALIDADOR DE TAREAS DE HOGAR SCHD                *
001800******************************************************************
001900 ID DIVISION.
002000 PROGRAM-ID.    SCHDVAL1.
002100 AUTHOR.        EDGAR ENRIQUE RAMIREZ.
002200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.  14 MARZO 1988.
002400 DATE-COMPILED.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002600******************************************************************
002700*                     BITACORA DE CAMBIOS                        *
002800*----------------------------------------------------------------*
002900* FECHA       PROGR  TICKET     DESCRIPCION                      *
003000* 1988-03-14  EEDR   TCK-3008   PRIMERA VERSION.  NORMALIZA      *
003100*                                RENGLONES CRUDOS DE HOGAR Y LOS *
003200*                                PASA A VALIDOUT.                *
003300* 1988-07-22  EEDR   TCK-3025   SE AGREGA EL CALCULO DE PROXIMA  *
003400*                                FECHA DE REPETICION (U8).       *
003500* 1994-07-19  EEDR   TCK-3098   SE AGREGA EL PARSEO DE DIAS      *
003600*                                PREFERIDOS (NOMBRES O           *
003700*                                ABREVIATURAS EN INGLES).        *
003800* 1996-02-11  EEDR   TCK-3150   SE AGREGA LA DERIVACION DE       *
003900*                                VENTANA HORARIA A PARTIR DEL    *
004000*                                TEXTO DE HORARIO PREFERIDO.     *
004100* 1999-01-08  LOR    TCK-3201   AJUSTE Y2K -- FECHAS DE 8        *
004200*                                POSICIONES EN VALIDOUT.         *
004300* 2001-05-22  KL     TCK-3241   SE ACEPTAN PALABRAS BOOLEANAS    *
004400*                                (SI/NO/TRUE/FALSE/1/0) EN LA    *
004500*                                COLUMNA DE RECURRENCIA.         *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-NUMERICA IS '0' THRU '9'
005200     UPSI-0 ON STATUS IS UPSI-CORRIDA-PRUEBA.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RAWTASKS ASSIGN TO RAWTASKS
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            ACCESS        IS SEQUENTIAL
005800            FILE STATUS   IS FS-RAWTASKS
005900                             FSE-RAWTASKS.
006000
006100     SELECT VALIDOUT ASSIGN TO VALIDOUT
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-VALIDOUT
006500                             FSE-VALIDOUT.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   RENGLON CRUDO DE TAREAS DE HOGAR (8 COLUMNAS POR COMA)
007300 FD  RAWTASKS
007400     RECORD CONTAINS 200 CHARACTERS.
007500 01  REG-RAWTASKS               PIC X(200).
007600*   MAESTRO DE TAREAS DE HOGAR YA VALIDADO
007700 FD  VALIDOUT.
007800     COPY HTKREC01.
007900
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*          AREAS DE ESTADO DE ARCHIVO (ESTILO DEBD1R00)          *
008300******************************************************************
008400 01  WS-ARCHIVOS-ESTADO.
008500     05  FS-RAWTASKS            PIC 9(02).
008600     05  FSE-RAWTASKS.
008700         10  FSE-RAWTASKS-RETURN   PIC S9(04) COMP-5.
008800         10  FSE-RAWTASKS-FUNCTION PIC S9(04) COMP-5.
008900         10  FSE-RAWTASKS-FEEDBACK PIC S9(04) COMP-5.
009000     05  FS-VALIDOUT            PIC 9(02).
009100     05  FSE-VALIDOUT.
009200         10  FSE-VALIDOUT-RETURN   PIC S9(04) COMP-5.
009300         10  FSE-VALIDOUT-FUNCTION PIC S9(04) COMP-5.
009400         10  FSE-VALIDOUT-FEEDBACK PIC S9(04) COMP-5.
009500     05  FILLER                 PIC X(01).
009600
009700 01  WS-SWITCHES.
009800     05  SW-FIN-RAWTASKS        PIC X(01)  VALUE 'N'.
009900         88  FIN-RAWTASKS                   VALUE 'S'.
010000     05  SW-RENGLON-VALIDO      PIC X(01)  VALUE 'N'.
010100         88  RENGLON-VALIDO                 VALUE 'S'.
010200     05  FILLER                 PIC X(01).
010300
010400 77  WS-CONTADOR-LEIDOS         PIC 9(07)  COMP    VALUE ZERO.
010500 77  WS-CONTADOR-ACEPTADOS      PIC 9(07)  COMP    VALUE ZERO.
010600 77  WS-CONTADOR-RECHAZADOS     PIC 9(07)  COMP    VALUE ZERO.
010700 77  IX1                        PIC 9(04)  COMP    VALUE ZERO.
010800 77  IX2                        PIC 9(04)  COMP    VALUE ZERO.
010900
011000******************************************************************
011100*   AREA DE TRABAJO DONDE SE TIENDE EL RENGLON CRUDO PARTIDO     *
011200******************************************************************
011300 COPY RAWREC01.
011400
011500******************************************************************
011600*      ALFABETOS PARA NORMALIZAR MAYUSCULAS/MINUSCULAS (LAS      *
011700*      COLUMNAS DE TEXTO PUEDEN VENIR EN CUALQUIER COMBINACION). *
011800******************************************************************
011900 01  WS-ALFABETOS.
012000     05  WS-ALFA-MINUSCULAS     PIC X(26)
012100             VALUE 'abcdefghijklmnopqrstuvwxyz'.
012200     05  WS-ALFA-MAYUSCULAS     PIC X(26)
012300             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012400     05  FILLER                 PIC X(01).
012500
012600******************************************************************
012700*   AREA DE TRABAJO PARA PARTIR WKS-RAW-DIAS-TXT EN PALABRAS.    *
012800*   EL TEXTO TRAE NOMBRES O ABREVIATURAS DE DIA EN INGLES        *
012900*   SEPARADOS POR COMA Y/O ESPACIO (EJ. 'MON, SAT').             *
013000******************************************************************
013100 01  WS-DIAS-PARTIDOS.
013200     05  WS-DIA-PALABRA OCCURS 7 TIMES
013300                                PIC X(10).
013400     05  FILLER                 PIC X(01).
013500 77  WS-DIA-INDICE-0A6          PIC 9(01)  COMP    VALUE ZERO.
013600
013700 77  WS-CORRELATIVO-ID          PIC 9(06)  COMP-3  VALUE ZERO.
013800 01  WS-CORRELATIVO-ID-X.
013900     05  WS-CID-LETRA           PIC X(02)          VALUE 'HT'.
014000     05  WS-CID-NUMERO          PIC 9(04).
014100     05  WS-CID-NUMERO-R REDEFINES WS-CID-NUMERO.
014200         10  FILLER             PIC 9(01).
014300         10  WS-CID-NUMERO-3    PIC 9(03).
014400     05  FILLER                 PIC X(01).
014500
014600******************************************************************
014700*      AREA VALIDADA DE SALIDA -- SE ARMA AQUI ANTES DE MOVER    *
014800*      A REG-HTKREC PARA ESCRIBIR A VALIDOUT.                    *
014900******************************************************************
015000 01  WS-TAREA-VALIDADA.
015100     05  WS-VAL-ID              PIC X(06).
015200     05  WS-VAL-DURATION-MIN    PIC 9(04).
015300     05  WS-VAL-RECURRENCE      PIC X(01).
015400     05  WS-VAL-PRIORITY        PIC X(01).
015500     05  WS-VAL-EARLIEST-HOUR   PIC 9(02).
015600     05  WS-VAL-LATEST-HOUR     PIC 9(02).
015700     05  WS-VAL-PREF-DIA OCCURS 7 TIMES
015800                                PIC X(01).
015900     05  WS-VAL-ACTIVE          PIC X(01).
016000     05  FILLER                 PIC X(01).
016100
016200 01  WS-DURACION-CRUDA.
016300     05  WS-DURACION-X          PIC X(04).
016400     05  WS-DURACION-9 REDEFINES WS-DURACION-X
016500                                PIC 9(04).
016600     05  FILLER                 PIC X(01).
016700
016800******************************************************************
016900*   FECHA DE CORRIDA (SE USA COMO "HOY" PARA U8) Y RESULTADO     *
017000*   DEL CALCULO DE PROXIMA FECHA.                                *
017100******************************************************************
017200 01  WS-FECHA-CORRIDA.
017300     05  WS-FEC-HOY             PIC 9(08).
017400     05  WS-FEC-HOY-R REDEFINES WS-FEC-HOY.
017500         10  WS-FH-ANO          PIC 9(04).
017600         10  WS-FH-MES          PIC 9(02).
017700         10  WS-FH-DIA          PIC 9(02).
017800     05  FILLER                 PIC X(01).
017900 77  WS-PROXIMA-FECHA           PIC 9(08)  COMP-3  VALUE ZERO.
018000 77  WS-ULTIMA-COMPLETADA       PIC 9(08)  COMP-3  VALUE ZERO.
018100 77  WS-FECHA-ENTERO            PIC S9(09) COMP.
018200
018300 PROCEDURE DIVISION.
018400******************************************************************
018500*                    PARRAFO PRINCIPAL DEL PROGRAMA              *
018600******************************************************************
018700 0000-PRINCIPAL SECTION.
018800     PERFORM 0100-APERTURA-ARCHIVOS.
018900     ACCEPT WS-FEC-HOY FROM SYSIN.
019000     PERFORM 0200-PROCESA-RENGLONES
019100         UNTIL FIN-RAWTASKS.
019200     PERFORM 0900-ESTADISTICAS.
019300     PERFORM 0990-CIERRA-ARCHIVOS.
019400     STOP RUN.
019500 0000-PRINCIPAL-E. EXIT.
019600
019700 0100-APERTURA-ARCHIVOS SECTION.
019800     OPEN INPUT  RAWTASKS.
019900     OPEN OUTPUT VALIDOUT.
020000 0100-APERTURA-ARCHIVOS-E. EXIT.
020100
020200******************************************************************
020300*   LEE UN RENGLON CRUDO, LO PARTE POR COMA, LO NORMALIZA Y SI   *
020400*   EL NOMBRE NO VIENE EN BLANCO LO ESCRIBE A VALIDOUT.  EL      *
020500*   NOMBRE EN BLANCO ES EL UNICO MOTIVO DE RECHAZO (REGLA U6).   *
020600******************************************************************
020700 0200-PROCESA-RENGLONES SECTION.
020800     READ RAWTASKS
020900         AT END
021000             SET FIN-RAWTASKS TO TRUE
021100         NOT AT END
021200             ADD 1 TO WS-CONTADOR-LEIDOS
021300             PERFORM 0210-PARTE-RENGLON
021400             IF WKS-RAW-NOMBRE = SPACES
021500                 MOVE 'N' TO SW-RENGLON-VALIDO
021600             ELSE
021700                 SET RENGLON-VALIDO TO TRUE
021800                 PERFORM 0220-NORMALIZA-RENGLON
021900             END-IF
022000             IF RENGLON-VALIDO
022100                 PERFORM 0280-CALCULA-PROXIMA-FECHA
022200                 PERFORM 0290-ESCRIBE-VALIDOUT
022300                 ADD 1 TO WS-CONTADOR-ACEPTADOS
022400             ELSE
022500                 ADD 1 TO WS-CONTADOR-RECHAZADOS
022600             END-IF
022700     END-READ.
022800 0200-PROCESA-RENGLONES-E. EXIT.
022900
023000******************************************************************
023100*   PARTE EL RENGLON CRUDO POR COMA EN LAS 8 COLUMNAS ESPERADAS. *
023200*   COLUMNAS: NOMBRE,DESCRIPCION,DURACION,RECURRENCIA,PRIORIDAD, *
023300*             DIAS,HORARIO,ACTIVA.  SE LIMPIA LA TENDIDA PRIMERO *
023400*   PORQUE UN RENGLON CON MENOS DE 8 COLUMNAS DEJA LAS ULTIMAS   *
023500*   POSICIONES EN BLANCO (EQUIVALE A "COLUMNA AUSENTE").         *
023600******************************************************************
023700 0210-PARTE-RENGLON SECTION.
023800     MOVE SPACES TO WKS-RAW-RENGLON.
023900     MOVE ZERO   TO WKS-RAW-COL-CUENTA.
024000     UNSTRING REG-RAWTASKS DELIMITED BY ','
024100         INTO WKS-RAW-NOMBRE
024200              WKS-RAW-DESCRIPCION
024300              WKS-RAW-DURACION-TXT
024400              WKS-RAW-RECURRENCIA-TXT
024500              WKS-RAW-PRIORIDAD-TXT
024600              WKS-RAW-DIAS-TXT
024700              WKS-RAW-HORARIO-TXT
024800              WKS-RAW-ACTIVA-TXT
024900         TALLYING IN WKS-RAW-COL-CUENTA.
025000 0210-PARTE-RENGLON-E. EXIT.
025100
025200******************************************************************
025300*   NORMALIZA LAS 7 COLUMNAS RESTANTES A LOS CODIGOS QUE USA     *
025400*   SCHDGEN1.  NINGUNA DE ESTAS COLUMNAS RECHAZA EL RENGLON --   *
025500*   TODAS TIENEN UN VALOR POR DEFECTO (REGLAS DE NEGOCIO U6).    *
025600******************************************************************
025700 0220-NORMALIZA-RENGLON SECTION.
025800     ADD 1 TO WS-CORRELATIVO-ID.
025900     MOVE WS-CORRELATIVO-ID TO WS-CID-NUMERO.
026000     MOVE WS-CORRELATIVO-ID-X TO WS-VAL-ID.
026100     PERFORM 0230-DERIVA-DURACION.
026200     PERFORM 0240-DERIVA-RECURRENCIA.
026300     PERFORM 0250-DERIVA-PRIORIDAD.
026400     PERFORM 0255-DERIVA-VENTANA-HORARIA.
026500     PERFORM 0260-PARSEA-DIAS.
026600     PERFORM 0270-DERIVA-ACTIVA.
026700 0220-NORMALIZA-RENGLON-E. EXIT.
026800
026900******************************************************************
027000*   DURACION: COLUMNA NUMERICA; EN BLANCO O NO NUMERICA SE USA   *
027100*   EL DEFECTO DE 60 MINUTOS.                                    *
027200******************************************************************
027300 0230-DERIVA-DURACION SECTION.
027400     MOVE SPACES TO WS-DURACION-X.
027500     MOVE WKS-RAW-DURACION-TXT (1:4) TO WS-DURACION-X.
027600     IF WKS-RAW-DURACION-TXT = SPACES
027700        OR WS-DURACION-X IS NOT NUMERIC
027800         MOVE 60 TO WS-VAL-DURATION-MIN
027900     ELSE
028000         MOVE WS-DURACION-9 TO WS-VAL-DURATION-MIN
028100     END-IF.
028200 0230-DERIVA-DURACION-E. EXIT.
028300
028400******************************************************************
028500*   RECURRENCIA: COMPARACION EN MAYUSCULAS.  SI/S/YES/Y/TRUE/1   *
028600*   SE TOMA COMO DIARIA; NO/N/FALSE/0 SE TOMA COMO SEMANAL; DE   *
028700*   LO CONTRARIO SE TOMA EL LITERAL (DAILY/WEEKLY/BIWEEKLY/      *
028800*   MONTHLY); EN BLANCO, SEMANAL (TCK-3241).                     *
028900******************************************************************
029000 0240-DERIVA-RECURRENCIA SECTION.
029100     MOVE WKS-RAW-RECURRENCIA-TXT TO WS-DIA-PALABRA (1).
029200     INSPECT WS-DIA-PALABRA (1)
029300         CONVERTING WS-ALFA-MINUSCULAS TO WS-ALFA-MAYUSCULAS.
029400     EVALUATE TRUE
029500         WHEN WKS-RAW-RECURRENCIA-TXT = SPACES
029600             MOVE 'W' TO WS-VAL-RECURRENCE
029700         WHEN WS-DIA-PALABRA (1) (1:3) = 'YES'
029800         WHEN WS-DIA-PALABRA (1) (1:1) = 'Y'
029900         WHEN WS-DIA-PALABRA (1) (1:4) = 'TRUE'
030000         WHEN WS-DIA-PALABRA (1) (1:1) = '1'
030100             MOVE 'D' TO WS-VAL-RECURRENCE
030200         WHEN WS-DIA-PALABRA (1) (1:2) = 'NO'
030300         WHEN WS-DIA-PALABRA (1) (1:5) = 'FALSE'
030400         WHEN WS-DIA-PALABRA (1) (1:1) = '0'
030500             MOVE 'W' TO WS-VAL-RECURRENCE
030600         WHEN WS-DIA-PALABRA (1) (1:5) = 'DAILY'
030700             MOVE 'D' TO WS-VAL-RECURRENCE
030800         WHEN WS-DIA-PALABRA (1) (1:6) = 'WEEKLY'
030900             MOVE 'W' TO WS-VAL-RECURRENCE
031000         WHEN WS-DIA-PALABRA (1) (1:8) = 'BIWEEKLY'
031100             MOVE 'B' TO WS-VAL-RECURRENCE
031200         WHEN WS-DIA-PALABRA (1) (1:7) = 'MONTHLY'
031300             MOVE 'M' TO WS-VAL-RECURRENCE
031400         WHEN OTHER
031500             MOVE 'W' TO WS-VAL-RECURRENCE
031600     END-EVALUATE.
031700 0240-DERIVA-RECURRENCIA-E. EXIT.
031800
031900******************************************************************
032000*   PRIORIDAD: LITERAL EN MINUSCULAS/MAYUSCULAS INDISTINTO;      *
032100*   LOW/MEDIUM/HIGH/CRITICAL; EN BLANCO O DESCONOCIDA, MEDIA.    *
032200******************************************************************
032300 0250-DERIVA-PRIORIDAD SECTION.
032400     MOVE WKS-RAW-PRIORIDAD-TXT TO WS-DIA-PALABRA (1).
032500     INSPECT WS-DIA-PALABRA (1)
032600         CONVERTING WS-ALFA-MINUSCULAS TO WS-ALFA-MAYUSCULAS.
032700     EVALUATE TRUE
032800         WHEN WS-DIA-PALABRA (1) (1:3) = 'LOW'
032900             MOVE 'L' TO WS-VAL-PRIORITY
033000         WHEN WS-DIA-PALABRA (1) (1:4) = 'HIGH'
033100             MOVE 'H' TO WS-VAL-PRIORITY
033200         WHEN WS-DIA-PALABRA (1) (1:8) = 'CRITICAL'
033300             MOVE 'C' TO WS-VAL-PRIORITY
033400         WHEN OTHER
033500             MOVE 'M' TO WS-VAL-PRIORITY
033600     END-EVALUATE.
033700 0250-DERIVA-PRIORIDAD-E. EXIT.
033800
033900******************************************************************
034000*   VENTANA HORARIA: EL CLASIFICADOR EXTERNO (FUERA DEL ALCANCE  *
034100*   DE ESTE PROGRAMA) NO ESTA DISPONIBLE EN BATCH, ASI QUE SE    *
034200*   DERIVA UNA VENTANA DE DEFECTO A PARTIR DEL TEXTO DE HORARIO  *
034300*   PREFERIDO (MORNING/AFTERNOON/EVENING/ANY) MIENTRAS NO EXISTA *
034400*   UNA CLASIFICACION MAS FINA (TCK-3150).                       *
034500******************************************************************
034600 0255-DERIVA-VENTANA-HORARIA SECTION.
034700     MOVE WKS-RAW-HORARIO-TXT TO WS-DIA-PALABRA (1).
034800     INSPECT WS-DIA-PALABRA (1)
034900         CONVERTING WS-ALFA-MINUSCULAS TO WS-ALFA-MAYUSCULAS.
035000     EVALUATE TRUE
035100         WHEN WS-DIA-PALABRA (1) (1:7) = 'MORNING'
035200             MOVE 06 TO WS-VAL-EARLIEST-HOUR
035300             MOVE 12 TO WS-VAL-LATEST-HOUR
035400         WHEN WS-DIA-PALABRA (1) (1:9) = 'AFTERNOON'
035500             MOVE 12 TO WS-VAL-EARLIEST-HOUR
035600             MOVE 18 TO WS-VAL-LATEST-HOUR
035700         WHEN WS-DIA-PALABRA (1) (1:7) = 'EVENING'
035800             MOVE 18 TO WS-VAL-EARLIEST-HOUR
035900             MOVE 22 TO WS-VAL-LATEST-HOUR
036000         WHEN OTHER
036100             MOVE 00 TO WS-VAL-EARLIEST-HOUR
036200             MOVE 24 TO WS-VAL-LATEST-HOUR
036300     END-EVALUATE.
036400 0255-DERIVA-VENTANA-HORARIA-E. EXIT.
036500
036600******************************************************************
036700*   DIAS PREFERIDOS: PARTE EL TEXTO EN PALABRAS (COMA Y/O        *
036800*   ESPACIO), Y CADA PALABRA RECONOCIDA (ABREVIATURA O NOMBRE    *
036900*   COMPLETO EN INGLES) PRENDE LA POSICION DEL DIA QUE LE        *
037000*   CORRESPONDE (POSICION 1 = LUNES ... 7 = DOMINGO).  PALABRAS  *
037100*   NO RECONOCIDAS SE IGNORAN (TCK-3098).                        *
037200******************************************************************
037300 0260-PARSEA-DIAS SECTION.
037400     MOVE 'N' TO WS-VAL-PREF-DIA (1) WS-VAL-PREF-DIA (2)
037500                 WS-VAL-PREF-DIA (3) WS-VAL-PREF-DIA (4)
037600                 WS-VAL-PREF-DIA (5) WS-VAL-PREF-DIA (6)
037700                 WS-VAL-PREF-DIA (7).
037800     MOVE SPACES TO WS-DIAS-PARTIDOS.
037900     INSPECT WKS-RAW-DIAS-TXT REPLACING ALL ',' BY SPACE.
038000     UNSTRING WKS-RAW-DIAS-TXT DELIMITED BY ALL SPACE
038100         INTO WS-DIA-PALABRA (1) WS-DIA-PALABRA (2)
038200              WS-DIA-PALABRA (3) WS-DIA-PALABRA (4)
038300              WS-DIA-PALABRA (5) WS-DIA-PALABRA (6)
038400              WS-DIA-PALABRA (7).
038500     PERFORM 0261-MARCA-UN-DIA
038600         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > 7.
038700 0260-PARSEA-DIAS-E. EXIT.
038800
038900 0261-MARCA-UN-DIA SECTION.
039000     INSPECT WS-DIA-PALABRA (IX1)
039100         CONVERTING WS-ALFA-MINUSCULAS TO WS-ALFA-MAYUSCULAS.
039200     EVALUATE TRUE
039300         WHEN WS-DIA-PALABRA (IX1) (1:3) = 'MON'
039400             MOVE 'Y' TO WS-VAL-PREF-DIA (1)
039500         WHEN WS-DIA-PALABRA (IX1) (1:3) = 'TUE'
039600             MOVE 'Y' TO WS-VAL-PREF-DIA (2)
039700         WHEN WS-DIA-PALABRA (IX1) (1:3) = 'WED'
039800             MOVE 'Y' TO WS-VAL-PREF-DIA (3)
039900         WHEN WS-DIA-PALABRA (IX1) (1:3) = 'THU'
040000             MOVE 'Y' TO WS-VAL-PREF-DIA (4)
040100         WHEN WS-DIA-PALABRA (IX1) (1:3) = 'FRI'
040200             MOVE 'Y' TO WS-VAL-PREF-DIA (5)
040300         WHEN WS-DIA-PALABRA (IX1) (1:3) = 'SAT'
040400             MOVE 'Y' TO WS-VAL-PREF-DIA (6)
040500         WHEN WS-DIA-PALABRA (IX1) (1:3) = 'SUN'
040600             MOVE 'Y' TO WS-VAL-PREF-DIA (7)
040700         WHEN OTHER
040800             CONTINUE
040900     END-EVALUATE.
041000 0261-MARCA-UN-DIA-E. EXIT.
041100
041200******************************************************************
041300*   ACTIVA: VERDADERO SI LA PALABRA (EN MAYUSCULAS) ES YES/Y/    *
041400*   TRUE/1; LA COLUMNA AUSENTE (RENGLON DE MENOS DE 8 COLUMNAS)  *
041500*   TAMBIEN ES VERDADERO; CUALQUIER OTRA COSA ES FALSO.          *
041600******************************************************************
041700 0270-DERIVA-ACTIVA SECTION.
041800     IF WKS-RAW-COL-CUENTA < 8
041900         MOVE 'Y' TO WS-VAL-ACTIVE
042000     ELSE
042100         MOVE WKS-RAW-ACTIVA-TXT TO WS-DIA-PALABRA (1)
042200         INSPECT WS-DIA-PALABRA (1)
042300             CONVERTING WS-ALFA-MINUSCULAS TO WS-ALFA-MAYUSCULAS
042400         EVALUATE TRUE
042500             WHEN WS-DIA-PALABRA (1) (1:3) = 'YES'
042600                 MOVE 'Y' TO WS-VAL-ACTIVE
042700             WHEN WS-DIA-PALABRA (1) (1:1) = 'Y'
042800                 MOVE 'Y' TO WS-VAL-ACTIVE
042900             WHEN WS-DIA-PALABRA (1) (1:4) = 'TRUE'
043000                 MOVE 'Y' TO WS-VAL-ACTIVE
043100             WHEN WS-DIA-PALABRA (1) (1:1) = '1'
043200                 MOVE 'Y' TO WS-VAL-ACTIVE
043300             WHEN WKS-RAW-ACTIVA-TXT = SPACES
043400                 MOVE 'Y' TO WS-VAL-ACTIVE
043500             WHEN OTHER
043600                 MOVE 'N' TO WS-VAL-ACTIVE
043700         END-EVALUATE
043800     END-IF.
043900 0270-DERIVA-ACTIVA-E. EXIT.
044000
044100******************************************************************
044200*   CALCULA LA PROXIMA FECHA EN QUE LA TAREA DEBE REPETIRSE (U8).*
044300*   EL RENGLON RECIEN CARGADO NUNCA SE HA COMPLETADO, ASI QUE LA *
044400*   ULTIMA FECHA COMPLETADA SIEMPRE ENTRA COMO LOW-VALUES Y LA   *
044500*   PROXIMA FECHA SIEMPRE RESULTA SER LA FECHA DE CORRIDA -- EL  *
044600*   RESTO DE LAS RAMAS QUEDA COMPLETO PARA CUANDO EXISTA UNA     *
044700*   FUENTE REAL DE ULTIMA-FECHA-COMPLETADA (TCK-3025).           *
044800******************************************************************
044900 0280-CALCULA-PROXIMA-FECHA SECTION.
045000     MOVE LOW-VALUES TO WS-ULTIMA-COMPLETADA.
045100     IF WS-ULTIMA-COMPLETADA = LOW-VALUES
045200         MOVE WS-FEC-HOY TO WS-PROXIMA-FECHA
045300     ELSE
045400         EVALUATE WS-VAL-RECURRENCE
045500             WHEN 'D'
045600                 PERFORM 0281-SUMA-DIAS-A-PROXIMA
045700             WHEN 'W'
045800                 PERFORM 0282-SUMA-SEMANA-A-PROXIMA
045900             WHEN 'B'
046000                 PERFORM 0283-SUMA-QUINCENA-A-PROXIMA
046100             WHEN 'M'
046200                 PERFORM 0284-SUMA-MES-A-PROXIMA
046300         END-EVALUATE
046400     END-IF.
046500 0280-CALCULA-PROXIMA-FECHA-E. EXIT.
046600
046700 0281-SUMA-DIAS-A-PROXIMA SECTION.
046800     COMPUTE WS-FECHA-ENTERO =
046900         FUNCTION INTEGER-OF-DATE (WS-ULTIMA-COMPLETADA) + 1.
047000     COMPUTE WS-PROXIMA-FECHA =
047100         FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO).
047200 0281-SUMA-DIAS-A-PROXIMA-E. EXIT.
047300
047400 0282-SUMA-SEMANA-A-PROXIMA SECTION.
047500     COMPUTE WS-FECHA-ENTERO =
047600         FUNCTION INTEGER-OF-DATE (WS-ULTIMA-COMPLETADA) + 7.
047700     COMPUTE WS-PROXIMA-FECHA =
047800         FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO).
047900 0282-SUMA-SEMANA-A-PROXIMA-E. EXIT.
048000
048100 0283-SUMA-QUINCENA-A-PROXIMA SECTION.
048200     COMPUTE WS-FECHA-ENTERO =
048300         FUNCTION INTEGER-OF-DATE (WS-ULTIMA-COMPLETADA) + 14.
048400     COMPUTE WS-PROXIMA-FECHA =
048500         FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO).
048600 0283-SUMA-QUINCENA-A-PROXIMA-E. EXIT.
048700
048800 0284-SUMA-MES-A-PROXIMA SECTION.
048900     COMPUTE WS-FECHA-ENTERO =
049000         FUNCTION INTEGER-OF-DATE (WS-ULTIMA-COMPLETADA) + 30.
049100     COMPUTE WS-PROXIMA-FECHA =
049200         FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO).
049300 0284-SUMA-MES-A-PROXIMA-E. EXIT.
049400
049500******************************************************************
049600*   ARMA REG-HTKREC A PARTIR DEL AREA VALIDADA Y LO ESCRIBE A    *
049700*   VALIDOUT.                                                    *
049800******************************************************************
049900 0290-ESCRIBE-VALIDOUT SECTION.
050000     MOVE SPACES              TO REG-HTKREC.
050100     MOVE WS-VAL-ID           TO HT-ID.
050200     MOVE WKS-RAW-NOMBRE      TO HT-NAME.
050300     MOVE WS-VAL-DURATION-MIN TO HT-DURATION-MIN.
050400     MOVE WS-VAL-RECURRENCE   TO HT-RECURRENCE.
050500     MOVE WS-VAL-PRIORITY     TO HT-PRIORITY.
050600     MOVE WS-VAL-EARLIEST-HOUR TO HT-EARLIEST-HOUR.
050700     MOVE WS-VAL-LATEST-HOUR  TO HT-LATEST-HOUR.
050800     MOVE WS-VAL-ACTIVE       TO HT-ACTIVE.
050900     PERFORM 0291-COPIA-DIAS-A-SALIDA
051000         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > 7.
051100     WRITE REG-HTKREC.
051200 0290-ESCRIBE-VALIDOUT-E. EXIT.
051300
051400 0291-COPIA-DIAS-A-SALIDA SECTION.
051500     MOVE WS-VAL-PREF-DIA (IX2) TO HT-PREF-DIA (IX2).
051600 0291-COPIA-DIAS-A-SALIDA-E. EXIT.
051700
051800******************************************************************
051900*          ESTADISTICAS DE CIERRE DE LA CORRIDA                  *
052000******************************************************************
052100 0900-ESTADISTICAS SECTION.
052200     DISPLAY 'SCHDVAL1 -- RENGLONES LEIDOS     : '
052300             WS-CONTADOR-LEIDOS.
052400     DISPLAY 'SCHDVAL1 -- RENGLONES ACEPTADOS  : '
052500             WS-CONTADOR-ACEPTADOS.
052600     DISPLAY 'SCHDVAL1 -- RENGLONES RECHAZADOS : '
052700             WS-CONTADOR-RECHAZADOS.
052800 0900-ESTADISTICAS-E. EXIT.
052900
053000 0990-CIERRA-ARCHIVOS SECTION.
053100     CLOSE RAWTASKS
053200           VALIDOUT.
053300 0990-CIERRA-ARCHIVOS-E. EXIT.
