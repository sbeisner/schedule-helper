000100******************************************************************
000200* FECHA       : 02/09/1997                                       *
000300* PROGRAMADOR : EDGAR ENRIQUE RAMIREZ (EEDR)                     *
000400* APLICACION  : CALENDARIZADOR PERSONAL DE HORARIOS (SCHD)       *
000500* PROGRAMA    : SCHDCRS1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE CURSOS ACADEMICOS Y EXPANDE,   *
000800*             : PARA CADA CURSO, TODAS LAS FECHAS DE CLASE DEL   *
000900*             : SEMESTRE (UNA POR SEMANA, EL DIA QUE INDICA      *
001000*             : CRS-DOW), OMITIENDO LAS FECHAS QUE VENGAN EN LA  *
001100*             : LISTA DE EXCLUSION DEL CURSO (FERIADOS, ASUETOS).*
001200* ARCHIVOS    : COURSES=E,CLASSOUT=S                             *
001300* ACCION (ES) : E=EXPANDE FECHAS DE CLASE                        *
001400* INSTALADO   : 02/09/1997                                       *
001500* BPM/RATIONAL: 300731                                           *
001600* NOMBRE      : EXPANSOR DE FECHAS DE CLASE SCHD                 *
001700******************************************************************
001800 ID DIVISION.
001900 PROGRAM-ID.    SCHDCRS1.
002000 AUTHOR.        EDGAR ENRIQUE RAMIREZ.
002100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.  02 SEPTIEMBRE 1997.
002300 DATE-COMPILED.
002400 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002500******************************************************************
002600*                     BITACORA DE CAMBIOS                        *
002700*----------------------------------------------------------------*
002800* FECHA       PROGR  TICKET     DESCRIPCION                      *
002900* 1997-09-02  EEDR   TCK-3320   PRIMERA VERSION.  EXPANDE LAS    *
003000*                                FECHAS DE CLASE DE UN CURSO A    *
003100*                                PARTIR DE SU DIA DE LA SEMANA Y  *
003200*                                SU RANGO DE SEMESTRE.            *
003300* 1998-11-30  EEDR   TCK-3321   SE AGREGA EL FILTRO DE FECHAS     *
003400*                                EXCLUIDAS (FERIADOS DEL          *
003500*                                CALENDARIO ACADEMICO).           *
003600* 1999-01-08  LOR    TCK-3201   AJUSTE Y2K -- SE REVISARON LAS    *
003700*                                COMPARACIONES DE FECHA DE 8       *
003800*                                POSICIONES; SIN CAMBIOS DE       *
003900*                                CODIGO, SOLO VERIFICACION.       *
004000* 2003-06-17  KL     TCK-3355   SE AGREGA EL CONTADOR DE FECHAS   *
004100*                                EXCLUIDAS A LA ESTADISTICA DE     *
004200*                                CIERRE.                          *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASE-NUMERICA IS '0' THRU '9'
004900     UPSI-0 ON STATUS IS UPSI-CORRIDA-PRUEBA.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT COURSES ASSIGN TO COURSES
005300            ORGANIZATION  IS SEQUENTIAL
005400            ACCESS        IS SEQUENTIAL
005500            FILE STATUS   IS FS-COURSES
005600                             FSE-COURSES.
005700
005800     SELECT CLASSOUT ASSIGN TO CLASSOUT
005900            ORGANIZATION  IS SEQUENTIAL
006000            ACCESS        IS SEQUENTIAL
006100            FILE STATUS   IS FS-CLASSOUT
006200                             FSE-CLASSOUT.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006800******************************************************************
006900*   MAESTRO DE CURSOS ACADEMICOS
007000 FD  COURSES.
007100     COPY CRSREC01.
007200*   FECHAS DE CLASE EXPANDIDAS
007300 FD  CLASSOUT.
007400     COPY CLDREC01.
007500
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*          AREAS DE ESTADO DE ARCHIVO (ESTILO DEBD1R00)          *
007900******************************************************************
008000 01  WS-ARCHIVOS-ESTADO.
008100     05  FS-COURSES             PIC 9(02).
008200     05  FSE-COURSES.
008300         10  FSE-COURSES-RETURN    PIC S9(04) COMP-5.
008400         10  FSE-COURSES-FUNCTION  PIC S9(04) COMP-5.
008500         10  FSE-COURSES-FEEDBACK  PIC S9(04) COMP-5.
008600     05  FS-CLASSOUT             PIC 9(02).
008700     05  FSE-CLASSOUT.
008800         10  FSE-CLASSOUT-RETURN   PIC S9(04) COMP-5.
008900         10  FSE-CLASSOUT-FUNCTION PIC S9(04) COMP-5.
009000         10  FSE-CLASSOUT-FEEDBACK PIC S9(04) COMP-5.
009100     05  FILLER                  PIC X(01).
009200
009300 01  WS-SWITCHES.
009400     05  SW-FIN-COURSES          PIC X(01)  VALUE 'N'.
009500         88  FIN-COURSES                     VALUE 'S'.
009600     05  SW-FECHA-EXCLUIDA       PIC X(01)  VALUE 'N'.
009700         88  FECHA-EXCLUIDA                  VALUE 'S'.
009800     05  FILLER                  PIC X(01).
009900
010000 77  WS-CONTADOR-CURSOS          PIC 9(05)  COMP    VALUE ZERO.
010100 77  WS-CONTADOR-FECHAS          PIC 9(07)  COMP    VALUE ZERO.
010200 77  WS-CONTADOR-EXCLUIDAS       PIC 9(05)  COMP    VALUE ZERO.
010300 77  IX1                         PIC 9(04)  COMP    VALUE ZERO.
010400
010500******************************************************************
010600*   FECHA QUE SE VA CAMINANDO DESDE EL INICIO DEL SEMESTRE HASTA  *
010700*   EL FIN, UN DIA A LA VEZ MIENTRAS SE BUSCA EL PRIMER DIA DE    *
010800*   CLASE Y LUEGO DE 7 EN 7 DIAS.  SE ROMPE EN ANO/MES/DIA IGUAL  *
010900*   QUE EN SCHDGEN1 PARA DEJAR EL DESGLOSE DISPONIBLE A QUIEN     *
011000*   REVISE UN CASO DE FECHA EN PRODUCCION.                        *
011100******************************************************************
011200 01  WS-FECHA-TRABAJO.
011300     05  WS-FECHA-CURSOR         PIC 9(08).
011400     05  WS-FECHA-CURSOR-R REDEFINES WS-FECHA-CURSOR.
011500         10  WS-FC-ANO           PIC 9(04).
011600         10  WS-FC-MES           PIC 9(02).
011700         10  WS-FC-DIA           PIC 9(02).
011800     05  FILLER                  PIC X(01).
011900
012000******************************************************************
012100*   VALORES ENTEROS (DIAS DESDE UNA EPOCA FIJA) PARA CAMINAR LA   *
012200*   FECHA CON ARITMETICA DE CALENDARIO VERDADERA (FUNCTION        *
012300*   INTEGER-OF-DATE/DATE-OF-INTEGER, TCK-3320).                   *
012400******************************************************************
012500 77  WS-FECHA-ENTERO             PIC S9(09) COMP    VALUE ZERO.
012600 77  WS-FECHA-ENTERO-COCIENTE    PIC S9(09) COMP    VALUE ZERO.
012700 77  WS-FECHA-ENTERO-RESIDUO     PIC S9(09) COMP    VALUE ZERO.
012800 77  WS-DIA-SEMANA               PIC 9(01)  COMP    VALUE ZERO.
012900
013000 01  WS-FECHA-LIMITE-X.
013100     05  WS-FECHA-LIMITE         PIC 9(08).
013200     05  WS-FECHA-LIMITE-R REDEFINES WS-FECHA-LIMITE.
013300         10  WS-FL-ANO           PIC 9(04).
013400         10  WS-FL-MES           PIC 9(02).
013500         10  WS-FL-DIA           PIC 9(02).
013600     05  FILLER                  PIC X(01).
013700
013800******************************************************************
013900*   COPIA DE LAS FECHAS EXCLUIDAS DEL CURSO ACTUAL, EN VISTA      *
014000*   ALTERNA PARA PODER RECORRERLAS DE FORMA GENERICA CON IX1.     *
014100******************************************************************
014200 01  WS-EXCL-TABLA-X.
014300     05  WS-EXCL-FECHA PIC 9(08)
014400                       OCCURS 10 TIMES
014500                       INDEXED BY IX-EXCL.
014600     05  FILLER                  PIC X(01).
014700 01  WS-EXCL-TABLA-R REDEFINES WS-EXCL-TABLA-X.
014800     05  WS-EXCL-TABLA-PLANA     PIC X(81).
014900
015000 PROCEDURE DIVISION.
015100******************************************************************
015200*                    PARRAFO PRINCIPAL DEL PROGRAMA              *
015300******************************************************************
015400 0000-PRINCIPAL SECTION.
015500     PERFORM 0100-APERTURA-ARCHIVOS.
015600     PERFORM 0200-PROCESA-CURSOS
015700         UNTIL FIN-COURSES.
015800     PERFORM 0900-ESTADISTICAS.
015900     PERFORM 0990-CIERRA-ARCHIVOS.
016000     STOP RUN.
016100 0000-PRINCIPAL-E. EXIT.
016200
016300 0100-APERTURA-ARCHIVOS SECTION.
016400     OPEN INPUT  COURSES.
016500     OPEN OUTPUT CLASSOUT.
016600 0100-APERTURA-ARCHIVOS-E. EXIT.
016700
016800******************************************************************
016900*   LEE UN CURSO Y LE EXPANDE TODAS SUS FECHAS DE CLASE.          *
017000******************************************************************
017100 0200-PROCESA-CURSOS SECTION.
017200     READ COURSES
017300         AT END
017400             SET FIN-COURSES TO TRUE
017500         NOT AT END
017600             ADD 1 TO WS-CONTADOR-CURSOS
017700             PERFORM 0210-EXPANDE-FECHAS-CURSO
017800     END-READ.
017900 0200-PROCESA-CURSOS-E. EXIT.
018000
018100******************************************************************
018200*   REGLA U9: AVANZA DIA POR DIA DESDE EL INICIO DEL SEMESTRE     *
018300*   HASTA EL PRIMER DIA CUYO DIA DE LA SEMANA SEA CRS-DOW; DE AHI *
018400*   EN ADELANTE AVANZA DE 7 EN 7 DIAS MIENTRAS NO PASE EL FIN DEL *
018500*   SEMESTRE, ESCRIBIENDO CADA FECHA QUE NO ESTE EN LA LISTA DE   *
018600*   EXCLUSION (TCK-3320/TCK-3321).                                *
018700******************************************************************
018800 0210-EXPANDE-FECHAS-CURSO SECTION.
018900     PERFORM 0220-COPIA-EXCLUSIONES.
019000     MOVE CRS-SEM-START     TO WS-FECHA-CURSOR.
019100     MOVE CRS-SEM-END       TO WS-FECHA-LIMITE.
019200     PERFORM 0230-DETERMINA-DIA-SEMANA.
019300     PERFORM 0240-AVANZA-UN-DIA
019400         UNTIL WS-DIA-SEMANA = CRS-DOW
019500            OR WS-FECHA-CURSOR > WS-FECHA-LIMITE.
019600     PERFORM 0250-ESCRIBE-SESION
019700         UNTIL WS-FECHA-CURSOR > WS-FECHA-LIMITE.
019800 0210-EXPANDE-FECHAS-CURSO-E. EXIT.
019900
020000 0220-COPIA-EXCLUSIONES SECTION.
020100     PERFORM 0221-COPIA-UNA-EXCLUSION
020200         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > 10.
020300 0220-COPIA-EXCLUSIONES-E. EXIT.
020400
020500 0221-COPIA-UNA-EXCLUSION SECTION.
020600     IF IX1 <= CRS-EXCL-CNT
020700         MOVE CRS-EXCL-DATES (IX1) TO WS-EXCL-FECHA (IX1)
020800     ELSE
020900         MOVE ZERO TO WS-EXCL-FECHA (IX1)
021000     END-IF.
021100 0221-COPIA-UNA-EXCLUSION-E. EXIT.
021200
021300******************************************************************
021400*   DIA DE LA SEMANA DE WS-FECHA-CURSOR.  0=LUNES...6=DOMINGO,    *
021500*   IGUAL CONVENCION QUE CRS-DOW (MISMA FORMULA QUE EN SCHDGEN1). *
021600******************************************************************
021700 0230-DETERMINA-DIA-SEMANA SECTION.
021800     COMPUTE WS-FECHA-ENTERO =
021900         FUNCTION INTEGER-OF-DATE (WS-FECHA-CURSOR) - 1.
022000     COMPUTE WS-FECHA-ENTERO-COCIENTE =
022100         WS-FECHA-ENTERO / 7.
022200     COMPUTE WS-FECHA-ENTERO-RESIDUO =
022300         WS-FECHA-ENTERO -
022400         (WS-FECHA-ENTERO-COCIENTE * 7).
022500     MOVE WS-FECHA-ENTERO-RESIDUO TO WS-DIA-SEMANA.
022600 0230-DETERMINA-DIA-SEMANA-E. EXIT.
022700
022800 0240-AVANZA-UN-DIA SECTION.
022900     COMPUTE WS-FECHA-ENTERO =
023000         FUNCTION INTEGER-OF-DATE (WS-FECHA-CURSOR) + 1.
023100     MOVE FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO)
023200         TO WS-FECHA-CURSOR.
023300     PERFORM 0230-DETERMINA-DIA-SEMANA.
023400 0240-AVANZA-UN-DIA-E. EXIT.
023500
023600******************************************************************
023700*   ESCRIBE LA SESION DE HOY (SI NO ESTA EXCLUIDA) Y AVANZA 7     *
023800*   DIAS PARA LA SIGUIENTE VUELTA DEL PERFORM QUE LLAMA A ESTE    *
023900*   PARRAFO.                                                       *
024000******************************************************************
024100 0250-ESCRIBE-SESION SECTION.
024200     PERFORM 0251-REVISA-EXCLUSION.
024300     IF NOT FECHA-EXCLUIDA
024400         MOVE CRS-CODE          TO CLD-CODE
024500         MOVE CRS-NAME          TO CLD-NAME
024600         MOVE CRS-DOW           TO CLD-DOW
024700         MOVE WS-FECHA-CURSOR   TO CLD-CLASS-DATE
024800         WRITE REG-CLDREC
024900         ADD 1 TO WS-CONTADOR-FECHAS
025000     ELSE
025100         ADD 1 TO WS-CONTADOR-EXCLUIDAS
025200     END-IF.
025300     COMPUTE WS-FECHA-ENTERO =
025400         FUNCTION INTEGER-OF-DATE (WS-FECHA-CURSOR) + 7.
025500     MOVE FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO)
025600         TO WS-FECHA-CURSOR.
025700 0250-ESCRIBE-SESION-E. EXIT.
025800
025900 0251-REVISA-EXCLUSION SECTION.
026000     MOVE 'N' TO SW-FECHA-EXCLUIDA.
026100     PERFORM 0252-REVISA-UNA-EXCLUSION
026200         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > CRS-EXCL-CNT.
026300 0251-REVISA-EXCLUSION-E. EXIT.
026400
026500 0252-REVISA-UNA-EXCLUSION SECTION.
026600     IF WS-EXCL-FECHA (IX1) = WS-FECHA-CURSOR
026700         SET FECHA-EXCLUIDA TO TRUE
026800     END-IF.
026900 0252-REVISA-UNA-EXCLUSION-E. EXIT.
027000
027100******************************************************************
027200*          ESTADISTICAS DE CIERRE DE LA CORRIDA                  *
027300******************************************************************
027400 0900-ESTADISTICAS SECTION.
027500     DISPLAY 'SCHDCRS1 -- CURSOS PROCESADOS     : '
027600             WS-CONTADOR-CURSOS.
027700     DISPLAY 'SCHDCRS1 -- FECHAS DE CLASE ESCRITAS: '
027800             WS-CONTADOR-FECHAS.
027900     DISPLAY 'SCHDCRS1 -- FECHAS EXCLUIDAS      : '
028000             WS-CONTADOR-EXCLUIDAS.
028100 0900-ESTADISTICAS-E. EXIT.
028200
028300 0990-CIERRA-ARCHIVOS SECTION.
028400     CLOSE COURSES
028500           CLASSOUT.
028600 0990-CIERRA-ARCHIVOS-E. EXIT.
