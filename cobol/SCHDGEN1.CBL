000100******************************************************************
000200* FECHA       : 14/03/1988                                       *
000300* PROGRAMADOR : EDGAR ENRIQUE RAMIREZ (EEDR)                     *
000400* APLICACION  : CALENDARIZADOR PERSONAL DE HORARIOS (SCHD)       *
000500* PROGRAMA    : SCHDGEN1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA EL CALENDARIO DIARIO DEL PERIODO PEDIDO.  *
000800*             : ARMA LOS BLOQUES DE VIDA (SUENO/COMIDAS/HIGIENE),*
000900*             : DESCUENTA EVENTOS EXTERNOS, Y CON LOS SLOTS QUE  *
001000*             : QUEDAN LIBRES PROGRAMA TAREAS DE HOGAR, TAREAS   *
001100*             : ACADEMICAS (ASIGNACIONES) Y HORAS DE PROYECTO.   *
001200*             : DE PASO EVALUA LAS REGLAS DE RECORDATORIOS SOBRE *
001300*             : CADA BLOQUE QUE VA PRODUCIENDO (SOLO DIAGNOSTICO,*
001400*             : NO ALTERA LA PROGRAMACION).                      *
001500* ARCHIVOS    : PROJECTS=E,HOUSEHLD=E,ASSIGNS=E,EVENTS=E,        *
001600*             : SCHEDOUT=S                                       *
001700* ACCION (ES) : G=GENERA CALENDARIO                              *
001800* INSTALADO   : 14/03/1988                                       *
001900* BPM/RATIONAL: 300701                                           *
002000* NOMBRE      : GENERADOR DE CALENDARIO SCHD                     *
002100******************************************************************
002200 ID DIVISION.
002300 PROGRAM-ID.    SCHDGEN1.
002400 AUTHOR.        EDGAR ENRIQUE RAMIREZ.
002500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
002600 DATE-WRITTEN.  14 MARZO 1988.
002700 DATE-COMPILED.
002800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002900******************************************************************
003000*                     BITACORA DE CAMBIOS                        *
003100*----------------------------------------------------------------*
003200* FECHA       PROGR  TICKET     DESCRIPCION                      *
003300* 1988-03-14  EEDR   TCK-3007   PRIMERA VERSION.  ARMA BLOQUES   *
003400*                                DE VIDA Y PROGRAMA TAREAS DE    *
003500*                                HOGAR SOBRE LOS SLOTS LIBRES.   *
003600* 1988-06-02  EEDR   TCK-3021   SE AGREGA PROGRAMACION DE        *
003700*                                ASIGNACIONES SOBRE LOS SLOTS.   *
003800* 1989-01-30  EEDR   TCK-3055   SE AGREGA PROGRAMACION DE HORAS  *
003900*                                DE PROYECTO (TRABAJO Y ACADEM.) *
004000* 1990-11-08  RAF    TCK-3110   SE CORRIGE CALCULO DE DIAS       *
004100*                                HABILES DEL MES PARA LA CUOTA   *
004200*                                MENSUAL DE PROYECTOS.           *
004300* 1994-07-19  EEDR   TCK-3098   SE AGREGA VENTANA HT-PREF-DAYS   *
004400*                                A LA PROGRAMACION DE HOGAR.     *
004500* 1996-09-30  EEDR   TCK-3112   PRIORIDAD DE PROYECTOS AMPLIADA  *
004600*                                A C/H/M/L/F.                    *
004700* 1997-04-11  RAF    TCK-3140   SE AGREGA EL MOTOR DE REGLAS DE  *
004800*                                RECORDATORIOS (SOLO DIAGNOSTICO)*
004900* 1998-10-02  LOR    TCK-3188   REVISION PRE-Y2K DE TODAS LAS    *
005000*                                FECHAS DE TRABAJO DEL PROGRAMA. *
005100* 1999-01-08  LOR    TCK-3201   AJUSTE Y2K -- FECHAS DE 8        *
005200*                                POSICIONES EN TODOS LOS ARCHIVOS*
005300*                                Y EN TABLA-DIAS-MES.            *
005400* 2001-05-22  KL     TCK-3240   SE CORRIGE PARTICION DE TAREAS   *
005500*                                DE HOGAR DIARIAS VRS PERIODICAS.*
005600* 2003-11-04  KL     TCK-3288   SE ACLARA REGLA DE PRJ-SOURCE    *
005700*                                PARA DISTINGUIR PROYECTO        *
005800*                                ACADEMICO DE PROYECTO DE TRABAJO*
005900* 2006-02-17  KL     TCK-3315   SE AGREGA TOPE DE 30 MINUTOS     *
006000*                                MINIMOS PARA CONSIDERAR UN SLOT *
006100*                                DISPONIBLE UTIL.                *
006200* 2007-06-04  MVR    TCK-3421   CONTAINS DEL MOTOR DE REGLAS NO  *
006300*                                DISTINGUIA MAYUS/MINUS -- SE    *
006400*                                PASA A MAYUSCULAS ANTES DE      *
006500*                                CONTAR LA SUBCADENA.            *
006600* 2007-08-21  MVR    TCK-3452   SE QUITA EL FILTRO POR DIA       *
006700*                                PREFERIDO DE 3300 -- EL MANUAL  *
006800*                                DE OPERACION SOLO PIDE RECURREN-*
006900*                                CIA, NO DIA DE LA SEMANA.       *
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS CLASE-NUMERICA IS '0' THRU '9'
007600     UPSI-0 ON STATUS IS UPSI-CORRIDA-PRUEBA.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PROJECTS ASSIGN TO PROJECTS
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            ACCESS        IS SEQUENTIAL
008200            FILE STATUS   IS FS-PROJECTS
008300                             FSE-PROJECTS.
008400
008500     SELECT HOUSEHLD ASSIGN TO HOUSEHLD
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            ACCESS        IS SEQUENTIAL
008800            FILE STATUS   IS FS-HOUSEHLD
008900                             FSE-HOUSEHLD.
009000
009100     SELECT ASSIGNS ASSIGN TO ASSIGNS
009200            ORGANIZATION  IS LINE SEQUENTIAL
009300            ACCESS        IS SEQUENTIAL
009400            FILE STATUS   IS FS-ASSIGNS
009500                             FSE-ASSIGNS.
009600
009700     SELECT EVENTS ASSIGN TO EVENTS
009800            ORGANIZATION  IS LINE SEQUENTIAL
009900            ACCESS        IS SEQUENTIAL
010000            FILE STATUS   IS FS-EVENTS
010100                             FSE-EVENTS.
010200
010300     SELECT SCHEDOUT ASSIGN TO SCHEDOUT
010400            ORGANIZATION  IS LINE SEQUENTIAL
010500            ACCESS        IS SEQUENTIAL
010600            FILE STATUS   IS FS-SCHEDOUT
010700                             FSE-SCHEDOUT.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100******************************************************************
011200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011300******************************************************************
011400*   MAESTRO DE PROYECTOS DE TRABAJO Y ACADEMICOS
011500 FD  PROJECTS.
011600     COPY PRJREC01.
011700*   MAESTRO DE TAREAS DE HOGAR YA VALIDADAS (SALIDA DE SCHDVAL1)
011800 FD  HOUSEHLD.
011900     COPY HTKREC01.
012000*   MAESTRO DE ASIGNACIONES ACADEMICAS CON FECHA LIMITE
012100 FD  ASSIGNS.
012200     COPY ASGREC01.
012300*   EVENTOS EXTERNOS DE CALENDARIO -- SOLO RECORTAN SLOTS
012400 FD  EVENTS.
012500     COPY EVTREC01.
012600*   SALIDA -- BLOQUES DE HORARIO PROGRAMADOS DEL PERIODO
012700 FD  SCHEDOUT.
012800     COPY TBKREC01.
012900
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200*          AREAS DE ESTADO DE ARCHIVO (ESTILO DEBD1R00)          *
013300******************************************************************
013400 01  WS-ARCHIVOS-ESTADO.
013500     05  FS-PROJECTS            PIC 9(02).
013600     05  FSE-PROJECTS.
013700         10  FSE-PROJECTS-RETURN   PIC S9(04) COMP-5.
013800         10  FSE-PROJECTS-FUNCTION PIC S9(04) COMP-5.
013900         10  FSE-PROJECTS-FEEDBACK PIC S9(04) COMP-5.
014000     05  FS-HOUSEHLD            PIC 9(02).
014100     05  FSE-HOUSEHLD.
014200         10  FSE-HOUSEHLD-RETURN   PIC S9(04) COMP-5.
014300         10  FSE-HOUSEHLD-FUNCTION PIC S9(04) COMP-5.
014400         10  FSE-HOUSEHLD-FEEDBACK PIC S9(04) COMP-5.
014500     05  FS-ASSIGNS             PIC 9(02).
014600     05  FSE-ASSIGNS.
014700         10  FSE-ASSIGNS-RETURN    PIC S9(04) COMP-5.
014800         10  FSE-ASSIGNS-FUNCTION  PIC S9(04) COMP-5.
014900         10  FSE-ASSIGNS-FEEDBACK  PIC S9(04) COMP-5.
015000     05  FS-EVENTS              PIC 9(02).
015100     05  FSE-EVENTS.
015200         10  FSE-EVENTS-RETURN     PIC S9(04) COMP-5.
015300         10  FSE-EVENTS-FUNCTION   PIC S9(04) COMP-5.
015400         10  FSE-EVENTS-FEEDBACK   PIC S9(04) COMP-5.
015500     05  FS-SCHEDOUT            PIC 9(02).
015600     05  FSE-SCHEDOUT.
015700         10  FSE-SCHEDOUT-RETURN   PIC S9(04) COMP-5.
015800         10  FSE-SCHEDOUT-FUNCTION PIC S9(04) COMP-5.
015900         10  FSE-SCHEDOUT-FEEDBACK PIC S9(04) COMP-5.
016000     05  FILLER                 PIC X(01).
016100
016200 01  WS-SWITCHES.
016300     05  SW-FIN-PROJECTS        PIC X(01)  VALUE 'N'.
016400         88  FIN-PROJECTS                   VALUE 'S'.
016500     05  SW-FIN-HOUSEHLD        PIC X(01)  VALUE 'N'.
016600         88  FIN-HOUSEHLD                   VALUE 'S'.
016700     05  SW-FIN-ASSIGNS         PIC X(01)  VALUE 'N'.
016800         88  FIN-ASSIGNS                    VALUE 'S'.
016900     05  SW-FIN-EVENTS          PIC X(01)  VALUE 'N'.
017000         88  FIN-EVENTS                     VALUE 'S'.
017100     05  SW-HAY-EVENTO-CARGADO  PIC X(01)  VALUE 'N'.
017200         88  HAY-EVENTO-CARGADO             VALUE 'S'.
017300     05  SW-ES-FIN-SEMANA       PIC X(01)  VALUE 'N'.
017400         88  ES-FIN-SEMANA                  VALUE 'S'.
017500     05  SW-ES-DIA-CLASE        PIC X(01)  VALUE 'N'.
017600     05  FILLER                 PIC X(01).
017700
017800 77  WS-CONTADOR-PROYECTOS      PIC 9(04)  COMP    VALUE ZERO.
017900 77  WS-CONTADOR-HOGAR          PIC 9(04)  COMP    VALUE ZERO.
018000 77  WS-CONTADOR-ASIGNACIONES   PIC 9(04)  COMP    VALUE ZERO.
018100 77  WS-CONTADOR-EVENTOS        PIC 9(04)  COMP    VALUE ZERO.
018200 77  WS-CONTADOR-BLOQUES        PIC 9(07)  COMP    VALUE ZERO.
018300 77  WS-CONTADOR-AVISOS-REGLA   PIC 9(07)  COMP    VALUE ZERO.
018400 77  IX1                        PIC 9(04)  COMP    VALUE ZERO.
018500 77  IX2                        PIC 9(04)  COMP    VALUE ZERO.
018600 77  IX3                        PIC 9(04)  COMP    VALUE ZERO.
018700 77  IXA                        PIC 9(04)  COMP    VALUE ZERO.
018800 77  IXB                        PIC 9(04)  COMP    VALUE ZERO.
018900 77  IXC                        PIC 9(04)  COMP    VALUE ZERO.
019000 77  WS-TOTAL-TMPA              PIC 9(04)  COMP    VALUE ZERO.
019100 77  WS-TOTAL-TMPB              PIC 9(04)  COMP    VALUE ZERO.
019200 77  WS-INDICE-SLOT-HALLADO     PIC 9(04)  COMP    VALUE ZERO.
019300 77  WS-INDICE-ASG-HALLADO      PIC 9(04)  COMP    VALUE ZERO.
019400 77  WS-INDICE-PRY-HALLADO      PIC 9(04)  COMP    VALUE ZERO.
019500 77  WS-MINUTOS-RESTANTES       PIC S9(04) COMP    VALUE ZERO.
019600 77  WS-CAN-TMP-INDICE          PIC 9(04)  COMP    VALUE ZERO.
019700 77  WS-CAN-TMP-DEFICIT         PIC S9(04)V99 COMP-3 VALUE ZERO.
019800
019900******************************************************************
020000*      PARAMETROS DE CORRIDA (FECHA INICIAL Y FECHA FINAL)       *
020100******************************************************************
020200 01  WS-PARAMETROS-CORRIDA.
020300     05  WS-PAR-FECHA-INI       PIC 9(08).
020400     05  WS-PAR-FECHA-FIN       PIC 9(08).
020500     05  FILLER                 PIC X(01).
020600
020700 01  WS-FECHA-TRABAJO.
020800     05  WS-FECHA-ACTUAL        PIC 9(08).
020900     05  WS-FECHA-ACTUAL-R REDEFINES WS-FECHA-ACTUAL.
021000         10  WS-FA-ANO          PIC 9(04).
021100         10  WS-FA-MES          PIC 9(02).
021200         10  WS-FA-DIA          PIC 9(02).
021300     05  FILLER                 PIC X(01).
021400 77  WS-FECHA-ENTERO            PIC S9(09)  COMP.
021500 77  WS-FECHA-ENTERO-COCIENTE   PIC S9(09)  COMP.
021600 77  WS-FECHA-ENTERO-RESIDUO    PIC S9(09)  COMP.
021700 77  WS-DIA-SEMANA              PIC 9(01)   COMP.
021800 77  WS-DIAS-HABILES            PIC 9(03)   COMP    VALUE ZERO.
021900*      0=LUNES 1=MARTES 2=MIERCOLES 3=JUEVES 4=VIERNES
022000*      5=SABADO 6=DOMINGO
022100
022200******************************************************************
022300*   TABLA DE PROYECTOS (CARGADA DE PROJECTS, VIVE TODA LA CORRIDA*
022400******************************************************************
022500 01  TABLA-PROYECTOS.
022600     05  TAB-PRY OCCURS 60 TIMES
022700                 INDEXED BY IX-PRY.
022800         10  PRY-ID                 PIC X(06).
022900         10  PRY-NAME               PIC X(30).
023000         10  PRY-TOTAL-HORAS        PIC 9(04)V99.
023100         10  PRY-HORAS-USADAS       PIC 9(04)V99.
023200         10  PRY-ALLOC-PCT          PIC 9(03)V99.
023300         10  PRY-ES-ACADEMICO       PIC X(01).
023400         10  PRY-ACTIVO             PIC X(01).
023500         10  PRY-PRIORIDAD          PIC X(01).
023600         10  PRY-HORAS-OBJETIVO     PIC 9(04)V99  COMP-3.
023700         10  PRY-HORAS-PROGRAMADAS  PIC 9(04)V99  COMP-3.
023800         10  PRY-DEFICIT            PIC S9(04)V99 COMP-3.
023900         10  PRY-HORAS-RESTANTES    PIC S9(04)V99 COMP-3.
024000 05  FILLER                     PIC X(01).
024100
024200******************************************************************
024300*      TABLA DE TAREAS DE HOGAR (CARGADA DE HOUSEHLD)            *
024400******************************************************************
024500 01  TABLA-HOGAR.
024600     05  TAB-HT OCCURS 60 TIMES
024700                INDEXED BY IX-HT.
024800         10  HT-T-ID                PIC X(06).
024900         10  HT-T-NAME              PIC X(30).
025000         10  HT-T-DURATION-MIN      PIC 9(04).
025100         10  HT-T-RECURRENCE        PIC X(01).
025200         10  HT-T-PRIORITY          PIC X(01).
025300         10  HT-T-EARLIEST-HOUR     PIC 9(02).
025400         10  HT-T-LATEST-HOUR       PIC 9(02).
025500         10  HT-T-PREF-DIA OCCURS 7 TIMES
025600                            PIC X(01).
025700         10  HT-T-ACTIVE            PIC X(01).
025800         10  HT-T-ULT-FECHA-PROG    PIC 9(08)     COMP-3.
025900 05  FILLER                     PIC X(01).
026000
026100******************************************************************
026200*      TABLA DE ASIGNACIONES ACADEMICAS (CARGADA DE ASSIGNS)     *
026300******************************************************************
026400 01  TABLA-ASIGNACIONES.
026500     05  TAB-ASG OCCURS 60 TIMES
026600                 INDEXED BY IX-ASG.
026700         10  ASG-T-ID               PIC X(06).
026800         10  ASG-T-NAME             PIC X(30).
026900         10  ASG-T-DUE-DATE         PIC 9(08).
027000         10  ASG-T-EST-HOURS        PIC 9(03)V99.
027100         10  ASG-T-COMPLETED        PIC X(01).
027200         10  ASG-T-PRIORITY         PIC X(01).
027300 05  FILLER                     PIC X(01).
027400
027500******************************************************************
027600*      TABLA DE EVENTOS EXTERNOS (CARGADA DE EVENTS)             *
027700******************************************************************
027800 01  TABLA-EVENTOS.
027900     05  TAB-EVT OCCURS 300 TIMES
028000                 INDEXED BY IX-EVT.
028100         10  EVT-T-ID               PIC X(06).
028200         10  EVT-T-TITLE            PIC X(30).
028300         10  EVT-T-DATE             PIC 9(08).
028400         10  EVT-T-START-MIN        PIC 9(04).
028500         10  EVT-T-END-MIN          PIC 9(04).
028600 05  FILLER                     PIC X(01).
028700
028800******************************************************************
028900*  TABLAS DE SLOTS DISPONIBLES DEL DIA (PERSONAL Y DE TRABAJO)   *
029000******************************************************************
029100 01  TABLA-SLOTS-PERSONAL.
029200     05  TAB-SLP OCCURS 20 TIMES
029300                 INDEXED BY IX-SLP.
029400         10  SLP-INICIO             PIC 9(04)  COMP.
029500         10  SLP-FIN                PIC 9(04)  COMP.
029600 05  FILLER                     PIC X(01).
029700 77  WS-TOTAL-SLP                   PIC 9(04)  COMP  VALUE ZERO.
029800
029900 01  TABLA-SLOTS-TRABAJO.
030000     05  TAB-SLT OCCURS 20 TIMES
030100                 INDEXED BY IX-SLT.
030200         10  SLT-INICIO             PIC 9(04)  COMP.
030300         10  SLT-FIN                PIC 9(04)  COMP.
030400 05  FILLER                     PIC X(01).
030500 77  WS-TOTAL-SLT                   PIC 9(04)  COMP  VALUE ZERO.
030600
030700******************************************************************
030800*   TABLAS ESCRATCH PARA EL RECORTE GENERICO DE INTERVALOS       *
030900******************************************************************
031000 01  TABLA-SLOTS-TMPA.
031100     05  TAB-TMPA OCCURS 30 TIMES
031200                 INDEXED BY IX-TMPA.
031300         10  TMPA-INICIO            PIC 9(04)  COMP.
031400         10  TMPA-FIN               PIC 9(04)  COMP.
031500 05  FILLER                     PIC X(01).
031600
031700 01  TABLA-SLOTS-TMPB.
031800     05  TAB-TMPB OCCURS 30 TIMES
031900                 INDEXED BY IX-TMPB.
032000         10  TMPB-INICIO            PIC 9(04)  COMP.
032100         10  TMPB-FIN               PIC 9(04)  COMP.
032200 05  FILLER                     PIC X(01).
032300 77  WS-BLK-INICIO                  PIC 9(04)  COMP  VALUE ZERO.
032400 77  WS-BLK-FIN                     PIC 9(04)  COMP  VALUE ZERO.
032500
032600******************************************************************
032700*  BLOQUES FIJOS DE VIDA -- RUTINA MATUTINA (07-08), ALMUERZO    *
032800*  (12-13), CENA (18-19) Y CIERRE NOCTURNO (21-23:59).  TABLA    *
032900*  ARMADA CON EL VIEJO TRUCO DE FILLER-REDEFINES-OCCURS.         *
033000******************************************************************
033100 01  WS-BLOQUES-VIDA-LIT.
033200     05  FILLER  PIC X(08)  VALUE '04200480'.
033300     05  FILLER  PIC X(08)  VALUE '07200780'.
033400     05  FILLER  PIC X(08)  VALUE '10801140'.
033500     05  FILLER  PIC X(08)  VALUE '12601439'.
033600 01  TABLA-BLOQUES-VIDA REDEFINES WS-BLOQUES-VIDA-LIT.
033700     05  TAB-BV OCCURS 4 TIMES
033800                INDEXED BY IX-BV.
033900         10  BV-INICIO-X            PIC X(04).
034000         10  BV-INICIO REDEFINES BV-INICIO-X   PIC 9(04).
034100         10  BV-FIN-X               PIC X(04).
034200         10  BV-FIN REDEFINES BV-FIN-X         PIC 9(04).
034300
034400******************************************************************
034500*      TABLA DE CANDIDATOS PARA ASIGNACION DE HORAS DE PROYECTO  *
034600******************************************************************
034700 01  TABLA-CANDIDATOS-PRY.
034800     05  TAB-CAN OCCURS 60 TIMES
034900                 INDEXED BY IX-CAN.
035000         10  CAN-INDICE             PIC 9(04)  COMP.
035100         10  CAN-DEFICIT            PIC S9(04)V99 COMP-3.
035200 05  FILLER                     PIC X(01).
035300 77  WS-TOTAL-CANDIDATOS            PIC 9(04)  COMP  VALUE ZERO.
035400******************************************************************
035500*   VENTANA BASE (INICIO/FIN EN MINUTOS) CON QUE SE LLAMA A       *
035600*   1500-GENERA-SLOTS-BASE -- LA CARGA EL PARRAFO QUE ARMA LOS    *
035700*   SLOTS PERSONALES O DE TRABAJO SEGUN EL DIA (TCK-3360).        *
035800******************************************************************
035900 77  WS-VENT-INICIO                 PIC 9(04)  COMP  VALUE ZERO.
036000 77  WS-VENT-FIN                    PIC 9(04)  COMP  VALUE ZERO.
036100
036200******************************************************************
036300*   ORDEN DE LA PASADA DE TAREAS DE HOGAR -- ASCENDENTE POR       *
036400*   VENTANA DE FLEXIBILIDAD (LATEST-HOUR MENOS EARLIEST-HOUR, EN  *
036500*   HORAS).  SE ARMA UNA VEZ POR DIA ANTES DE LA PASADA DIARIA Y  *
036600*   LA PERIODICA (TCK-3360).                                      *
036700******************************************************************
036800 01  TABLA-ORDEN-HOGAR.
036900     05  TAB-OH OCCURS 60 TIMES
037000                 INDEXED BY IX-OH.
037100         10  OH-INDICE              PIC 9(04)  COMP.
037200         10  OH-FLEX                PIC 9(02)  COMP.
037300     05  FILLER                     PIC X(01).
037400 77  WS-TOTAL-ORDEN-HOGAR           PIC 9(04)  COMP  VALUE ZERO.
037500 77  WS-OH-TMP-INDICE               PIC 9(04)  COMP  VALUE ZERO.
037600 77  WS-OH-TMP-FLEX                 PIC 9(02)  COMP  VALUE ZERO.
037700 77  WS-CONTADOR-HOGAR-DIARIAS      PIC 9(02)  COMP  VALUE ZERO.
037800 77  WS-CONTADOR-HOGAR-PERIODICAS   PIC 9(02)  COMP  VALUE ZERO.
037900 77  WS-CONTADOR-HOGAR-TOTAL-DIA    PIC 9(02)  COMP  VALUE ZERO.
038000 77  WS-BLOQUE-HOGAR-CREADO         PIC X(01)         VALUE 'N'.
038100
038200******************************************************************
038300*   ORDEN DE ASIGNACIONES ELEGIBLES DEL DIA -- ASCENDENTE POR     *
038400*   FECHA DE ENTREGA.  ELEGIBLE = NO COMPLETADA Y CON ENTREGA A   *
038500*   NO MAS DE 7 DIAS DEL DIA QUE SE PROCESA (INCLUYE VENCIDAS).   *
038600*   SOLO SE ATIENDEN LAS PRIMERAS 2 (TCK-3360).                   *
038700******************************************************************
038800 01  TABLA-ORDEN-ASG.
038900     05  TAB-OA OCCURS 60 TIMES
039000                 INDEXED BY IX-OA.
039100         10  OA-INDICE              PIC 9(04)  COMP.
039200         10  OA-FECHA               PIC 9(08).
039300     05  FILLER                     PIC X(01).
039400 77  WS-TOTAL-ORDEN-ASG             PIC 9(04)  COMP  VALUE ZERO.
039500 77  WS-OA-TMP-INDICE               PIC 9(04)  COMP  VALUE ZERO.
039600 77  WS-OA-TMP-FECHA                PIC 9(08)         VALUE ZERO.
039700 77  WS-DIF-DIAS-ASG                PIC S9(09) COMP    VALUE ZERO.
039800 77  WS-CONTADOR-ASG-PROGRAMADAS    PIC 9(02)  COMP  VALUE ZERO.
039900*   TABLA DE REGLAS DE RECORDATORIO (MOTOR DE REGLAS -- U7)      *
040000*   NO EXISTE ARCHIVO DE REGLAS -- SE CARGAN AQUI A MANO.  EL   * TCK-3420
040100*   RENGLON DE CONDICION SE ENSANCHO A 5 OCURRENCIAS Y CAMPO/   * TCK-3420
040200*   OPERADOR/VALOR AL ANCHO DEL DISENO (TCK-3420) -- CON X(10)  * TCK-3420
040300*   NO CABIA NI 'GREATER-THAN' EN EL OPERADOR.                  * TCK-3420
040400******************************************************************
040500 01  TABLA-REGLAS.
040600     05  TAB-RGL OCCURS 10 TIMES
040700                 INDEXED BY IX-RGL.
040800         10  RGL-ID                 PIC X(06).
040900         10  RGL-PRIORIDAD          PIC 9(02)  COMP.
041000         10  RGL-CANT-COND          PIC 9(02)  COMP.
041100         10  RGL-COND OCCURS 5 TIMES.
041200             15  RGL-CMP-CAMPO      PIC X(12).
041300             15  RGL-CMP-OPERADOR   PIC X(12).
041400             15  RGL-CMP-VALOR      PIC X(20).
041500             15  RGL-CMP-VALOR-N REDEFINES RGL-CMP-VALOR
041600                                    PIC 9(02).
041700 05  FILLER                     PIC X(01).
041800 77  WS-TOTAL-REGLAS                PIC 9(02)  COMP  VALUE ZERO.
041900 77  WS-CUMPLE-CONDICIONES          PIC X(01).
042000     88  RGL-SI-CUMPLE                          VALUE 'S'.
042100     88  RGL-NO-CUMPLE                          VALUE 'N'.
042200*      AREA DE CONTEXTO DEL BLOQUE Y AUXILIARES DEL MOTOR (TCK-3420)
042300 77  WS-SW-CAMPO-HALLADO            PIC X(01)  VALUE 'N'.
042400     88  WS-CTX-CAMPO-HALLADO                   VALUE 'S'.
042500 77  WS-SW-EN-LISTA                 PIC X(01)  VALUE 'N'.
042600     88  WS-CTX-EN-LISTA                        VALUE 'S'.
042700 77  WS-CTX-CAMPO                   PIC X(20)  VALUE SPACES.
042800 77  WS-CTX-DIA-ALFA                PIC 9(01)  VALUE ZERO.
042900 77  WS-CTX-HORA                    PIC 9(02)  COMP    VALUE ZERO.
043000 77  WS-CTX-HORA-ALFA               PIC 9(02)  VALUE ZERO.
043100 77  WS-RGL-TOK1                    PIC X(20)  VALUE SPACES.
043200 77  WS-RGL-TOK2                    PIC X(20)  VALUE SPACES.
043300 77  WS-RGL-TOK3                    PIC X(20)  VALUE SPACES.
043400 77  WS-RGL-LARGO-VALOR             PIC 9(02)  COMP    VALUE ZERO.
043500 77  WS-RGL-CONTEO                  PIC 9(04)  COMP    VALUE ZERO.
043600*      ALFABETOS PARA MAYUS/MINUS DEL OPERADOR CONTAINS      * TCK-3421
043700*      (MISMO IDIOMA DE SCHDVAL1, TCK-3421).                 * TCK-3421
043800 01  WS-ALFABETOS-RGL.
043900     05  WS-RGL-ALFA-MINUSCULAS PIC X(26)
044000             VALUE 'abcdefghijklmnopqrstuvwxyz'.
044100     05  WS-RGL-ALFA-MAYUSCULAS PIC X(26)
044200             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044300     05  FILLER                 PIC X(01).
044400 77  WS-CTX-CAMPO-MAY               PIC X(20)  VALUE SPACES.
044500 77  WS-RGL-TOK1-MAY                PIC X(20)  VALUE SPACES.
044600 77  WS-CUMPLE-REGLA                PIC X(01).
044700     88  RGL-REGLA-CUMPLE                        VALUE 'S'.
044800
044900******************************************************************
045000*              AREAS DE TRABAJO PARA EL RENGLON DE SALIDA        *
045100******************************************************************
045200 01  WS-BLOQUE-SALIDA.
045300     05  WS-SAL-TIPO                PIC X(01).
045400     05  WS-SAL-ID                  PIC X(06).
045500     05  WS-SAL-NOMBRE              PIC X(30).
045600     05  WS-SAL-PRIORIDAD           PIC X(01).
045700     05  WS-SAL-INICIO              PIC 9(04)  COMP.
045800     05  WS-SAL-FIN                 PIC 9(04)  COMP.
045900     05  FILLER                     PIC X(01).
046000
046100 PROCEDURE DIVISION.
046200******************************************************************
046300*                    PARRAFO PRINCIPAL DEL PROGRAMA              *
046400******************************************************************
046500 0000-PRINCIPAL SECTION.
046600     PERFORM 0100-APERTURA-ARCHIVOS.
046700     PERFORM 0200-CARGA-TABLAS.
046800     ACCEPT WS-PAR-FECHA-INI FROM SYSIN.
046900     ACCEPT WS-PAR-FECHA-FIN FROM SYSIN.
047000     PERFORM 0300-CALCULA-ASIGNACION-MENSUAL.
047100     MOVE WS-PAR-FECHA-INI TO WS-FECHA-ACTUAL.
047200     PERFORM 1000-GENERA-CALENDARIO
047300         UNTIL WS-FECHA-ACTUAL > WS-PAR-FECHA-FIN.
047400     PERFORM 9000-ESTADISTICAS.
047500     PERFORM 9900-CIERRA-ARCHIVOS.
047600     STOP RUN.
047700 0000-PRINCIPAL-E. EXIT.
047800
047900******************************************************************
048000*                  APERTURA DE LOS ARCHIVOS DE ENTRADA/SALIDA    *
048100******************************************************************
048200 0100-APERTURA-ARCHIVOS SECTION.
048300     OPEN INPUT  PROJECTS
048400                 HOUSEHLD
048500                 ASSIGNS
048600                 EVENTS.
048700     OPEN OUTPUT SCHEDOUT.
048800 0100-APERTURA-ARCHIVOS-E. EXIT.
048900
049000******************************************************************
049100*          CARGA A MEMORIA DE LOS MAESTROS DE ENTRADA            *
049200******************************************************************
049300 0200-CARGA-TABLAS SECTION.
049400     PERFORM 0210-ALMACENA-PROYECTOS
049500         UNTIL FIN-PROJECTS.
049600     PERFORM 0220-ALMACENA-HOGAR
049700         UNTIL FIN-HOUSEHLD.
049800     PERFORM 0230-ALMACENA-ASIGNACIONES
049900         UNTIL FIN-ASSIGNS.
050000     PERFORM 0240-ALMACENA-EVENTOS
050100         UNTIL FIN-EVENTS.
050200     PERFORM 0250-CARGA-REGLAS.
050300 0200-CARGA-TABLAS-E. EXIT.
050400
050500 0210-ALMACENA-PROYECTOS SECTION.
050600     READ PROJECTS
050700         AT END
050800             SET FIN-PROJECTS TO TRUE
050900         NOT AT END
051000             ADD 1 TO WS-CONTADOR-PROYECTOS
051100             SET IX-PRY TO WS-CONTADOR-PROYECTOS
051200             MOVE PRJ-ID          TO PRY-ID (IX-PRY)
051300             MOVE PRJ-NAME        TO PRY-NAME (IX-PRY)
051400             MOVE PRJ-TOTAL-HOURS TO PRY-TOTAL-HORAS (IX-PRY)
051500             MOVE PRJ-HOURS-USED  TO PRY-HORAS-USADAS (IX-PRY)
051600             MOVE PRJ-ALLOC-PCT   TO PRY-ALLOC-PCT (IX-PRY)
051700             MOVE PRJ-SOURCE      TO PRY-ES-ACADEMICO (IX-PRY)
051800             MOVE PRJ-ACTIVE      TO PRY-ACTIVO (IX-PRY)
051900             MOVE PRJ-PRIORITY    TO PRY-PRIORIDAD (IX-PRY)
052000             MOVE ZERO            TO PRY-HORAS-OBJETIVO (IX-PRY)
052100             MOVE ZERO       TO PRY-HORAS-PROGRAMADAS (IX-PRY)
052200             MOVE ZERO       TO PRY-HORAS-RESTANTES (IX-PRY)
052300     END-READ.
052400 0210-ALMACENA-PROYECTOS-E. EXIT.
052500
052600 0220-ALMACENA-HOGAR SECTION.
052700     READ HOUSEHLD
052800         AT END
052900             SET FIN-HOUSEHLD TO TRUE
053000         NOT AT END
053100             ADD 1 TO WS-CONTADOR-HOGAR
053200             SET IX-HT TO WS-CONTADOR-HOGAR
053300             MOVE HT-ID             TO HT-T-ID (IX-HT)
053400             MOVE HT-NAME           TO HT-T-NAME (IX-HT)
053500             MOVE HT-DURATION-MIN   TO HT-T-DURATION-MIN (IX-HT)
053600             MOVE HT-RECURRENCE     TO HT-T-RECURRENCE (IX-HT)
053700             MOVE HT-PRIORITY       TO HT-T-PRIORITY (IX-HT)
053800             MOVE HT-EARLIEST-HOUR  TO HT-T-EARLIEST-HOUR (IX-HT)
053900             MOVE HT-LATEST-HOUR    TO HT-T-LATEST-HOUR (IX-HT)
054000             MOVE HT-ACTIVE         TO HT-T-ACTIVE (IX-HT)
054100             MOVE LOW-VALUES        TO HT-T-ULT-FECHA-PROG (IX-HT)
054200             PERFORM 0221-COPIA-DIAS-PREF
054300     END-READ.
054400 0220-ALMACENA-HOGAR-E. EXIT.
054500
054600******************************************************************
054700*   COPIA LOS 7 INDICADORES DE DIA PREFERIDO AL RENGLON DE LA    *
054800*   TABLA DE HOGAR QUE SE ACABA DE LEER.                         *
054900******************************************************************
055000 0221-COPIA-DIAS-PREF SECTION.
055100     PERFORM 0221-UNA-POSICION
055200         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > 7.
055300 0221-COPIA-DIAS-PREF-E. EXIT.
055400
055500 0221-UNA-POSICION SECTION.
055600     MOVE HT-PREF-DIA (IX1) TO HT-T-PREF-DIA (IX-HT, IX1).
055700 0221-UNA-POSICION-E. EXIT.
055800
055900 0230-ALMACENA-ASIGNACIONES SECTION.
056000     READ ASSIGNS
056100         AT END
056200             SET FIN-ASSIGNS TO TRUE
056300         NOT AT END
056400             ADD 1 TO WS-CONTADOR-ASIGNACIONES
056500             SET IX-ASG TO WS-CONTADOR-ASIGNACIONES
056600             MOVE ASG-ID          TO ASG-T-ID (IX-ASG)
056700             MOVE ASG-NAME        TO ASG-T-NAME (IX-ASG)
056800             MOVE ASG-DUE-DATE    TO ASG-T-DUE-DATE (IX-ASG)
056900             MOVE ASG-EST-HOURS   TO ASG-T-EST-HOURS (IX-ASG)
057000             MOVE ASG-COMPLETED   TO ASG-T-COMPLETED (IX-ASG)
057100             MOVE ASG-PRIORITY    TO ASG-T-PRIORITY (IX-ASG)
057200     END-READ.
057300 0230-ALMACENA-ASIGNACIONES-E. EXIT.
057400
057500 0240-ALMACENA-EVENTOS SECTION.
057600     READ EVENTS
057700         AT END
057800             SET FIN-EVENTS TO TRUE
057900         NOT AT END
058000             ADD 1 TO WS-CONTADOR-EVENTOS
058100             SET IX-EVT TO WS-CONTADOR-EVENTOS
058200             MOVE EVT-ID          TO EVT-T-ID (IX-EVT)
058300             MOVE EVT-TITLE       TO EVT-T-TITLE (IX-EVT)
058400             MOVE EVT-DATE        TO EVT-T-DATE (IX-EVT)
058500             MOVE EVT-START-MIN   TO EVT-T-START-MIN (IX-EVT)
058600             MOVE EVT-END-MIN     TO EVT-T-END-MIN (IX-EVT)
058700     END-READ.
058800 0240-ALMACENA-EVENTOS-E. EXIT.
058900
059000******************************************************************
059100*   CARGA DE LA TABLA DE REGLAS DE RECORDATORIO (SOLO 5 REGLAS   *
059200*   DE MUESTRA -- NO HAY ARCHIVO DE REGLAS EN ESTE SISTEMA).    * TCK-3420
059300*   RGL003/RGL004/RGL005 SE AGREGAN CON TCK-3420 PARA EJERCITAR * TCK-3420
059400*   LOS TIPOS DE CONDICION Y OPERADORES QUE ANTES NO SE PODIAN  * TCK-3420
059500*   CARGAR (PROYECTO/DIA-SEMANA/HORA, CONTAINS/GREATER-THAN).  * TCK-3420
059600******************************************************************
059700 0250-CARGA-REGLAS SECTION.                                       TCK-3420
059800     MOVE 5 TO WS-TOTAL-REGLAS.
059900     MOVE 'RGL001' TO RGL-ID (1).
060000     MOVE 10       TO RGL-PRIORIDAD (1).
060100     MOVE 1        TO RGL-CANT-COND (1).
060200     MOVE 'PRIORIDAD'      TO RGL-CMP-CAMPO (1,1).
060300     MOVE 'EQUALS'         TO RGL-CMP-OPERADOR (1,1).
060400     MOVE 'C'              TO RGL-CMP-VALOR (1,1).
060500     MOVE 'RGL002' TO RGL-ID (2).
060600     MOVE 20       TO RGL-PRIORIDAD (2).
060700     MOVE 1        TO RGL-CANT-COND (2).
060800     MOVE 'TIPO'           TO RGL-CMP-CAMPO (2,1).
060900     MOVE 'EQUALS'         TO RGL-CMP-OPERADOR (2,1).
061000     MOVE 'A'              TO RGL-CMP-VALOR (2,1).
061100     MOVE 'RGL003' TO RGL-ID (3).
061200     MOVE 30       TO RGL-PRIORIDAD (3).
061300     MOVE 1        TO RGL-CANT-COND (3).
061400     MOVE 'PROYECTO'       TO RGL-CMP-CAMPO (3,1).
061500     MOVE 'CONTAINS'       TO RGL-CMP-OPERADOR (3,1).
061600     MOVE 'TESIS'          TO RGL-CMP-VALOR (3,1).
061700     MOVE 'RGL004' TO RGL-ID (4).
061800     MOVE 40       TO RGL-PRIORIDAD (4).
061900     MOVE 1        TO RGL-CANT-COND (4).
062000     MOVE 'DIA-SEMANA'     TO RGL-CMP-CAMPO (4,1).
062100     MOVE 'IN'             TO RGL-CMP-OPERADOR (4,1).
062200     MOVE '5,6'            TO RGL-CMP-VALOR (4,1).
062300     MOVE 'RGL005' TO RGL-ID (5).
062400     MOVE 50       TO RGL-PRIORIDAD (5).
062500     MOVE 1        TO RGL-CANT-COND (5).
062600     MOVE 'HORA'           TO RGL-CMP-CAMPO (5,1).
062700     MOVE 'GREATER-THAN'   TO RGL-CMP-OPERADOR (5,1).
062800     MOVE '18'             TO RGL-CMP-VALOR (5,1).
062900 0250-CARGA-REGLAS-E. EXIT.
063000
063100******************************************************************
063200*   CALCULA LA CUOTA MENSUAL DE HORAS DE CADA PROYECTO DE        *
063300*   TRABAJO -- PROYECTOS ACADEMICOS QUEDAN SIEMPRE EN CERO Y     *
063400*   POR ESO NUNCA SE VUELVEN CANDIDATOS EN 5000-ARMA-CANDIDATOS. *
063500******************************************************************
063600 0300-CALCULA-ASIGNACION-MENSUAL SECTION.
063700     PERFORM 0310-CUENTA-DIAS-HABILES.
063800     PERFORM 0320-CALCULA-UN-PROYECTO
063900         VARYING IX-PRY FROM 1 BY 1
064000         UNTIL IX-PRY > WS-CONTADOR-PROYECTOS.
064100 0300-CALCULA-ASIGNACION-MENSUAL-E. EXIT.
064200
064300******************************************************************
064400*   CALCULA LA CUOTA MENSUAL DE UN SOLO PROYECTO.  LOS PROYECTOS *
064500*   ACADEMICOS (PRY-ES-ACADEMICO = 'D') SE DEJAN SIEMPRE EN CERO *
064600*   PORQUE NO TIENEN CUOTA MENSUAL -- ASI NUNCA SALEN COMO       *
064700*   CANDIDATOS EN 5050-ARMA-CANDIDATOS MAS ADELANTE.  LA CUOTA   *
064800*   SE TOPA A LO QUE LE QUEDA AL PROYECTO DE SU BOLSA          * TCK-3410
064900*   TOTAL DE HORAS (TOTAL-HORAS MENOS HORAS-USADAS) -- UN      * TCK-3410
065000*   PROYECTO YA CONSUMIDO NUNCA RECIBE MAS CUOTA (TCK-3410).   * TCK-3410
065100******************************************************************
065200 0320-CALCULA-UN-PROYECTO SECTION.                                TCK-3410
065300     IF PRY-ACTIVO (IX-PRY) = 'Y'
065400        AND PRY-ES-ACADEMICO (IX-PRY) NOT = 'D'
065500         COMPUTE PRY-HORAS-RESTANTES (IX-PRY) =
065600             PRY-TOTAL-HORAS (IX-PRY) - PRY-HORAS-USADAS (IX-PRY)
065700         IF PRY-HORAS-RESTANTES (IX-PRY) < 0
065800             MOVE ZERO TO PRY-HORAS-RESTANTES (IX-PRY)
065900         END-IF
066000         COMPUTE PRY-HORAS-OBJETIVO (IX-PRY) ROUNDED =
066100             PRY-ALLOC-PCT (IX-PRY) / 100 *
066200             (8 * WS-DIAS-HABILES)
066300         IF PRY-HORAS-OBJETIVO (IX-PRY) >
066400                 PRY-HORAS-RESTANTES (IX-PRY)
066500             MOVE PRY-HORAS-RESTANTES (IX-PRY)
066600                 TO PRY-HORAS-OBJETIVO (IX-PRY)
066700         END-IF
066800     END-IF.
066900 0320-CALCULA-UN-PROYECTO-E. EXIT.
067000
067100******************************************************************
067200*   CUENTA LOS DIAS HABILES (LUNES A VIERNES) ENTRE LA FECHA     *
067300*   INICIAL Y LA FECHA FINAL DE LA CORRIDA.  WS-DIAS-HABILES    * TCK-3410
067400*   QUEDA EN WORKING-STORAGE PARA QUE 0320-CALCULA-UN-PROYECTO  * TCK-3410
067500*   ARME LA BOLSA MENSUAL DE 8 HORAS POR DIA HABIL (TCK-3410).  * TCK-3410
067600*   USA WS-FECHA-ACTUAL/WS-FECHA-ENTERO/WS-DIA-SEMANA PRESTADOS * TCK-3410
067700*   DE 1000-GENERA-CALENDARIO -- TODAVIA NO SE HA ARRANCADO EL  * TCK-3410
067800*   CALENDARIO DIARIO CUANDO ESTE PARRAFO CORRE (VER 0000).     * TCK-3410
067900******************************************************************
068000 0310-CUENTA-DIAS-HABILES SECTION.                                TCK-3410
068100     MOVE ZERO TO WS-DIAS-HABILES.
068200     MOVE WS-PAR-FECHA-INI TO WS-FECHA-ACTUAL.
068300     PERFORM 0311-CUENTA-UN-DIA-HABIL
068400         UNTIL WS-FECHA-ACTUAL > WS-PAR-FECHA-FIN.
068500 0310-CUENTA-DIAS-HABILES-E. EXIT.
068600
068700******************************************************************
068800*   REVISA UN DIA DEL RANGO Y AVANZA LA FECHA DE TRABAJO A LA   * TCK-3410
068900*   SIGUIENTE -- MISMA MECANICA DE AVANCE QUE 1000-GENERA-      * TCK-3410
069000*   CALENDARIO, SOLO CONTANDO, SIN PROGRAMAR NADA (TCK-3410).  * TCK-3410
069100******************************************************************
069200 0311-CUENTA-UN-DIA-HABIL SECTION.                                TCK-3410
069300     PERFORM 1110-DETERMINA-DIA-SEMANA.
069400     IF NOT ES-FIN-SEMANA
069500         ADD 1 TO WS-DIAS-HABILES
069600     END-IF.
069700     COMPUTE WS-FECHA-ENTERO =
069800         FUNCTION INTEGER-OF-DATE (WS-FECHA-ACTUAL).
069900     ADD 1 TO WS-FECHA-ENTERO.
070000     COMPUTE WS-FECHA-ACTUAL =
070100         FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO).
070200 0311-CUENTA-UN-DIA-HABIL-E. EXIT.
070300
070400******************************************************************
070500*   GENERA UN DIA DEL CALENDARIO Y AVANZA LA FECHA DE TRABAJO    *
070600*   A LA SIGUIENTE.  ESTE PARRAFO SE REPITE UNA VEZ POR CADA     *
070700*   DIA ENTRE WS-PAR-FECHA-INI Y WS-PAR-FECHA-FIN.               *
070800******************************************************************
070900 1000-GENERA-CALENDARIO SECTION.
071000     PERFORM 1100-PROCESA-UN-DIA.
071100     COMPUTE WS-FECHA-ENTERO =
071200         FUNCTION INTEGER-OF-DATE (WS-FECHA-ACTUAL).
071300     ADD 1 TO WS-FECHA-ENTERO.
071400     COMPUTE WS-FECHA-ACTUAL =
071500         FUNCTION DATE-OF-INTEGER (WS-FECHA-ENTERO).
071600 1000-GENERA-CALENDARIO-E. EXIT.
071700
071800******************************************************************
071900*   PROCESA UN SOLO DIA.  EL ORDEN EN QUE SE LLENAN LOS SLOTS Y   *
072000*   SE PROGRAMAN LAS TAREAS DEPENDE DE SI EL DIA ES HABIL O DE    *
072100*   FIN DE SEMANA (VER BITACORA, TCK-3360) -- AMBOS ARRANCAN CON  *
072200*   LOS SLOTS PERSONALES DEL DIA, PERO EN ORDEN DISTINTO, Y SOLO  *
072300*   EL DIA HABIL ARMA DESPUES UNA VENTANA DE TRABAJO APARTE.      *
072400******************************************************************
072500 1100-PROCESA-UN-DIA SECTION.                                     TCK-3360
072600    PERFORM 1110-DETERMINA-DIA-SEMANA.
072700    PERFORM 1120-ARMA-SLOTS-PERSONALES.
072800    IF ES-FIN-SEMANA
072900        PERFORM 3000-PROGRAMA-TAREAS-HOGAR
073000        PERFORM 4000-PROGRAMA-ASIGNACIONES
073100        PERFORM 5000-PROGRAMA-PROYECTOS
073200    ELSE
073300        PERFORM 4000-PROGRAMA-ASIGNACIONES
073400        PERFORM 3000-PROGRAMA-TAREAS-HOGAR
073500        PERFORM 1130-ARMA-SLOTS-TRABAJO
073600        PERFORM 5000-PROGRAMA-PROYECTOS
073700    END-IF.
073800 1100-PROCESA-UN-DIA-E. EXIT.
073900
074000******************************************************************
074100*   CALCULA EL DIA DE LA SEMANA DE WS-FECHA-ACTUAL.  0=LUNES,    *
074200*   6=DOMINGO.  EL EPOCH DE FUNCTION INTEGER-OF-DATE ES LUNES,   *
074300*   POR ESO SE RESTA 1 ANTES DE SACAR EL RESIDUO ENTRE 7.        *
074400******************************************************************
074500 1110-DETERMINA-DIA-SEMANA SECTION.
074600    COMPUTE WS-FECHA-ENTERO =
074700        FUNCTION INTEGER-OF-DATE (WS-FECHA-ACTUAL) - 1.
074800    COMPUTE WS-FECHA-ENTERO-COCIENTE =
074900        WS-FECHA-ENTERO / 7.
075000    COMPUTE WS-FECHA-ENTERO-RESIDUO =
075100        WS-FECHA-ENTERO -
075200        (WS-FECHA-ENTERO-COCIENTE * 7).
075300    MOVE WS-FECHA-ENTERO-RESIDUO TO WS-DIA-SEMANA.
075400    IF WS-DIA-SEMANA = 5 OR WS-DIA-SEMANA = 6
075500        SET ES-FIN-SEMANA TO TRUE
075600    ELSE
075700        MOVE 'N' TO SW-ES-FIN-SEMANA
075800    END-IF.
075900 1110-DETERMINA-DIA-SEMANA-E. EXIT.
076000
076100******************************************************************
076200*   ARMA LOS SLOTS PERSONALES DEL DIA.  ENTRE SEMANA LA VENTANA   *
076300*   PERSONAL ES SOLO LA NOCHE (16:00-21:00); FIN DE SEMANA ES     *
076400*   TODO EL DIA (09:00-21:00).  VER TABLA DE VENTANAS BASE Y      *
076500*   BITACORA, TCK-3360.                                           *
076600******************************************************************
076700 1120-ARMA-SLOTS-PERSONALES SECTION.                              TCK-3360
076800    IF ES-FIN-SEMANA
076900        MOVE 0540 TO WS-VENT-INICIO
077000        MOVE 1260 TO WS-VENT-FIN
077100    ELSE
077200        MOVE 0960 TO WS-VENT-INICIO
077300        MOVE 1260 TO WS-VENT-FIN
077400    END-IF.
077500    PERFORM 1500-GENERA-SLOTS-BASE.
077600    MOVE TABLA-SLOTS-TMPB       TO TABLA-SLOTS-PERSONAL.
077700    MOVE WS-TOTAL-TMPB          TO WS-TOTAL-SLP.
077800    IF WS-TOTAL-SLP > 20
077900        MOVE 20 TO WS-TOTAL-SLP
078000    END-IF.
078100 1120-ARMA-SLOTS-PERSONALES-E. EXIT.
078200
078300******************************************************************
078400*   ARMA LOS SLOTS DE TRABAJO DEL DIA (SOLO DIA HABIL, VENTANA    *
078500*   08:00-16:00).  SE ARMA AL FINAL, DESPUES DE HABER CONSUMIDO   *
078600*   YA LOS SLOTS PERSONALES CON ASIGNACIONES Y TAREAS DE HOGAR    *
078700*   (TCK-3360).                                                   *
078800******************************************************************
078900 1130-ARMA-SLOTS-TRABAJO SECTION.                                 TCK-3360
079000    MOVE 0480 TO WS-VENT-INICIO.
079100    MOVE 0960 TO WS-VENT-FIN.
079200    PERFORM 1500-GENERA-SLOTS-BASE.
079300    MOVE TABLA-SLOTS-TMPB       TO TABLA-SLOTS-TRABAJO.
079400    MOVE WS-TOTAL-TMPB          TO WS-TOTAL-SLT.
079500    IF WS-TOTAL-SLT > 20
079600        MOVE 20 TO WS-TOTAL-SLT
079700    END-IF.
079800 1130-ARMA-SLOTS-TRABAJO-E. EXIT.
079900
080000******************************************************************
080100*   ARMA LOS SLOTS DISPONIBLES DE UNA VENTANA (WS-VENT-INICIO A   *
080200*   WS-VENT-FIN, EN MINUTOS -- LA CARGA EL PARRAFO LLAMADOR).     *
080300*   SE LE VAN RECORTANDO LOS 4 BLOQUES DE VIDA (SUENO/COMIDAS/    *
080400*   HIGIENE) Y LUEGO LOS EVENTOS EXTERNOS DEL DIA.  AL FINAL SE   *
080500*   DESCARTAN LOS SLOTS QUE QUEDEN CON MENOS DE 30 MINUTOS DE     *
080600*   LARGO (VER TCK-3315, AMPLIADO POR TCK-3360).                  *
080700******************************************************************
080800 1500-GENERA-SLOTS-BASE SECTION.                                  TCK-3315
080900    MOVE WS-VENT-INICIO TO TMPB-INICIO (1).
081000    MOVE WS-VENT-FIN    TO TMPB-FIN (1).
081100    MOVE 1              TO WS-TOTAL-TMPB.
081200    PERFORM 1505-APLICA-UN-BLOQUE-VIDA
081300        VARYING IX-BV FROM 1 BY 1 UNTIL IX-BV > 4.
081400    PERFORM 1520-SELECCIONA-EVENTOS-DIA.
081500    PERFORM 1530-FILTRA-CORTOS.
081600 1500-GENERA-SLOTS-BASE-E. EXIT.
081700
081800
081900 1505-APLICA-UN-BLOQUE-VIDA SECTION.
082000     MOVE BV-INICIO (IX-BV) TO WS-BLK-INICIO.
082100     MOVE BV-FIN (IX-BV)    TO WS-BLK-FIN.
082200     PERFORM 1510-APLICA-BLOQUEO.
082300 1505-APLICA-UN-BLOQUE-VIDA-E. EXIT.
082400
082500******************************************************************
082600*   RECORTA EL INTERVALO [WS-BLK-INICIO,WS-BLK-FIN) DE TODOS LOS *
082700*   SLOTS QUE HAY ACTUALMENTE EN TABLA-SLOTS-TMPB.  SE PASA LA   *
082800*   TABLA VIEJA A TMPA, SE VACIA TMPB Y SE VUELVE A LLENAR CON   *
082900*   LO QUE QUEDA DE CADA SLOT DESPUES DE QUITAR EL TRASLAPE.     *
083000******************************************************************
083100 1510-APLICA-BLOQUEO SECTION.
083200     MOVE TABLA-SLOTS-TMPB TO TABLA-SLOTS-TMPA.
083300     MOVE WS-TOTAL-TMPB    TO WS-TOTAL-TMPA.
083400     MOVE ZERO             TO WS-TOTAL-TMPB.
083500     PERFORM 1511-PROCESA-SLOT-TMPA
083600         VARYING IX-TMPA FROM 1 BY 1
083700         UNTIL IX-TMPA > WS-TOTAL-TMPA.
083800 1510-APLICA-BLOQUEO-E. EXIT.
083900
084000 1511-PROCESA-SLOT-TMPA SECTION.
084100     IF WS-BLK-FIN <= TMPA-INICIO (IX-TMPA)
084200        OR WS-BLK-INICIO >= TMPA-FIN (IX-TMPA)
084300         PERFORM 1512-COPIA-SLOT-SIN-CAMBIO
084400     ELSE
084500         IF TMPA-INICIO (IX-TMPA) < WS-BLK-INICIO
084600             PERFORM 1513-AGREGA-PARTE-IZQUIERDA
084700         END-IF
084800         IF WS-BLK-FIN < TMPA-FIN (IX-TMPA)
084900             PERFORM 1514-AGREGA-PARTE-DERECHA
085000         END-IF
085100     END-IF.
085200 1511-PROCESA-SLOT-TMPA-E. EXIT.
085300
085400 1512-COPIA-SLOT-SIN-CAMBIO SECTION.
085500     ADD 1 TO WS-TOTAL-TMPB.
085600     MOVE TMPA-INICIO (IX-TMPA) TO TMPB-INICIO (WS-TOTAL-TMPB).
085700     MOVE TMPA-FIN    (IX-TMPA) TO TMPB-FIN    (WS-TOTAL-TMPB).
085800 1512-COPIA-SLOT-SIN-CAMBIO-E. EXIT.
085900
086000 1513-AGREGA-PARTE-IZQUIERDA SECTION.
086100     ADD 1 TO WS-TOTAL-TMPB.
086200     MOVE TMPA-INICIO (IX-TMPA)  TO TMPB-INICIO (WS-TOTAL-TMPB).
086300     MOVE WS-BLK-INICIO          TO TMPB-FIN    (WS-TOTAL-TMPB).
086400 1513-AGREGA-PARTE-IZQUIERDA-E. EXIT.
086500
086600 1514-AGREGA-PARTE-DERECHA SECTION.
086700     ADD 1 TO WS-TOTAL-TMPB.
086800     MOVE WS-BLK-FIN             TO TMPB-INICIO (WS-TOTAL-TMPB).
086900     MOVE TMPA-FIN (IX-TMPA)     TO TMPB-FIN    (WS-TOTAL-TMPB).
087000 1514-AGREGA-PARTE-DERECHA-E. EXIT.
087100
087200******************************************************************
087300*   RECORTA DE LOS SLOTS DISPONIBLES LOS EVENTOS EXTERNOS QUE    *
087400*   CAIGAN EN LA FECHA QUE SE ESTA PROCESANDO.  LOS EVENTOS      *
087500*   NUNCA SE REPROGRAMAN, SOLO OCUPAN ESPACIO.                   *
087600******************************************************************
087700 1520-SELECCIONA-EVENTOS-DIA SECTION.
087800     PERFORM 1521-REVISA-UN-EVENTO
087900         VARYING IX-EVT FROM 1 BY 1
088000         UNTIL IX-EVT > WS-CONTADOR-EVENTOS.
088100 1520-SELECCIONA-EVENTOS-DIA-E. EXIT.
088200
088300 1521-REVISA-UN-EVENTO SECTION.
088400     IF EVT-T-DATE (IX-EVT) = WS-FECHA-ACTUAL
088500         MOVE EVT-T-START-MIN (IX-EVT) TO WS-BLK-INICIO
088600         MOVE EVT-T-END-MIN   (IX-EVT) TO WS-BLK-FIN
088700         PERFORM 1510-APLICA-BLOQUEO
088800     END-IF.
088900 1521-REVISA-UN-EVENTO-E. EXIT.
089000
089100******************************************************************
089200*   DESCARTA LOS SLOTS DE MENOS DE 30 MINUTOS DE LARGO.  SE      *
089300*   COMPACTA TABLA-SLOTS-TMPB SOBRE SI MISMA.                    *
089400******************************************************************
089500 1530-FILTRA-CORTOS SECTION.
089600     MOVE TABLA-SLOTS-TMPB TO TABLA-SLOTS-TMPA.
089700     MOVE WS-TOTAL-TMPB    TO WS-TOTAL-TMPA.
089800     MOVE ZERO             TO WS-TOTAL-TMPB.
089900     PERFORM 1531-REVISA-LARGO-SLOT
090000         VARYING IX-TMPA FROM 1 BY 1
090100         UNTIL IX-TMPA > WS-TOTAL-TMPA.
090200 1530-FILTRA-CORTOS-E. EXIT.
090300
090400 1531-REVISA-LARGO-SLOT SECTION.
090500     IF (TMPA-FIN (IX-TMPA) - TMPA-INICIO (IX-TMPA)) >= 30
090600         ADD 1 TO WS-TOTAL-TMPB
090700         MOVE TMPA-INICIO (IX-TMPA) TO TMPB-INICIO (WS-TOTAL-TMPB)
090800         MOVE TMPA-FIN    (IX-TMPA) TO TMPB-FIN    (WS-TOTAL-TMPB)
090900     END-IF.
091000 1531-REVISA-LARGO-SLOT-E. EXIT.
091100
091200******************************************************************
091300*   PROGRAMA LAS TAREAS DE HOGAR SOBRE LOS SLOTS PERSONALES DEL  *
091400*   DIA.  LA PASADA DIARIA (RECURRENCIA 'D') CORRE CUALQUIER DIA *
091500*   Y APORTA COMO MAXIMO 2 BLOQUES; LA PASADA PERIODICA (W/B/M)  *
091600*   SOLO CORRE EN FIN DE SEMANA Y TAMBIEN APORTA COMO MAXIMO 2 -*
091700*   ENTRE LAS DOS NUNCA SE PASA DE 4 BLOQUES DE HOGAR EN EL DIA  *
091800*   (TCK-3360).  AMBAS PASADAS RECORREN LA MISMA LISTA, ORDENADA *
091900*   ASCENDENTE POR VENTANA DE FLEXIBILIDAD (LATEST-HOUR MENOS    *
092000*   EARLIEST-HOUR), Y SOLO INTENTAN EL PRIMER SLOT DISPONIBLE -- *
092100*   SI NO CABE AHI, LA TAREA SE PIERDE ESE DIA (NO SE BUSCA EN   *
092200*   OTRO SLOT).                                                  *
092300******************************************************************
092400 3000-PROGRAMA-TAREAS-HOGAR SECTION.                              TCK-3360
092500    MOVE ZERO TO WS-CONTADOR-HOGAR-DIARIAS
092600                 WS-CONTADOR-HOGAR-PERIODICAS
092700                 WS-CONTADOR-HOGAR-TOTAL-DIA.
092800    PERFORM 3005-ARMA-ORDEN-HOGAR.
092900    PERFORM 3020-PASADA-DIARIA.
093000    IF ES-FIN-SEMANA
093100        PERFORM 3030-PASADA-PERIODICA
093200    END-IF.
093300 3000-PROGRAMA-TAREAS-HOGAR-E. EXIT.
093400
093500******************************************************************
093600*   ARMA EN TABLA-ORDEN-HOGAR LOS INDICES DE LAS TAREAS ACTIVAS, *
093700*   ORDENADOS ASCENDENTE POR VENTANA DE FLEXIBILIDAD.            *
093800******************************************************************
093900 3005-ARMA-ORDEN-HOGAR SECTION.                                   TCK-3360
094000    MOVE ZERO TO WS-TOTAL-ORDEN-HOGAR.
094100    PERFORM 3006-CARGA-UNA-TAREA
094200        VARYING IX-HT FROM 1 BY 1 UNTIL IX-HT > WS-CONTADOR-HOGAR.
094300    IF WS-TOTAL-ORDEN-HOGAR > 1
094400        PERFORM 3007-ORDENA-PASADA
094500            VARYING IX1 FROM 1 BY 1 UNTIL IX1 >= WS-TOTAL-ORDEN-HOGAR
094600    END-IF.
094700 3005-ARMA-ORDEN-HOGAR-E. EXIT.
094800
094900 3006-CARGA-UNA-TAREA SECTION.
095000    IF HT-T-ACTIVE (IX-HT) = 'Y'
095100        ADD 1 TO WS-TOTAL-ORDEN-HOGAR
095200        SET IX-OH TO WS-TOTAL-ORDEN-HOGAR
095300        MOVE IX-HT TO OH-INDICE (IX-OH)
095400        COMPUTE OH-FLEX (IX-OH) =
095500            HT-T-LATEST-HOUR (IX-HT) - HT-T-EARLIEST-HOUR (IX-HT)
095600    END-IF.
095700 3006-CARGA-UNA-TAREA-E. EXIT.
095800
095900 3007-ORDENA-PASADA SECTION.
096000    PERFORM 3008-ORDENA-COMPARACION
096100        VARYING IX-OH FROM 1 BY 1
096200        UNTIL IX-OH > (WS-TOTAL-ORDEN-HOGAR - IX1).
096300 3007-ORDENA-PASADA-E. EXIT.
096400
096500 3008-ORDENA-COMPARACION SECTION.
096600    COMPUTE IXA = IX-OH + 1.
096700    IF OH-FLEX (IX-OH) > OH-FLEX (IXA)
096800        MOVE OH-INDICE (IX-OH) TO WS-OH-TMP-INDICE
096900        MOVE OH-FLEX   (IX-OH) TO WS-OH-TMP-FLEX
097000        MOVE OH-INDICE (IXA)   TO OH-INDICE (IX-OH)
097100        MOVE OH-FLEX   (IXA)   TO OH-FLEX   (IX-OH)
097200        MOVE WS-OH-TMP-INDICE  TO OH-INDICE (IXA)
097300        MOVE WS-OH-TMP-FLEX    TO OH-FLEX   (IXA)
097400    END-IF.
097500 3008-ORDENA-COMPARACION-E. EXIT.
097600
097700******************************************************************
097800*   PASADA DIARIA -- SOLO TAREAS DE RECURRENCIA 'D'.  SE DETIENE *
097900*   AL AGOTAR LA LISTA, AL LLEGAR A 2 BLOQUES DE ESTA PASADA, AL  *
098000*   LLEGAR A 4 BLOQUES DE HOGAR EN EL DIA, O AL QUEDARSE SIN      *
098100*   SLOTS PERSONALES.                                             *
098200******************************************************************
098300 3020-PASADA-DIARIA SECTION.                                      TCK-3360
098400    PERFORM 3021-REVISA-TAREA-DIARIA
098500        VARYING IX-OH FROM 1 BY 1
098600        UNTIL IX-OH > WS-TOTAL-ORDEN-HOGAR
098700        OR WS-CONTADOR-HOGAR-DIARIAS >= 2
098800        OR WS-CONTADOR-HOGAR-TOTAL-DIA >= 4
098900        OR WS-TOTAL-SLP = ZERO.
099000 3020-PASADA-DIARIA-E. EXIT.
099100
099200 3021-REVISA-TAREA-DIARIA SECTION.
099300    SET IX-HT TO OH-INDICE (IX-OH).
099400    IF HT-T-RECURRENCE (IX-HT) = 'D'
099500        PERFORM 3300-DEBE-PROGRAMAR-HOY
099600        IF WS-CUMPLE-REGLA = 'S'
099700            PERFORM 3500-CREA-BLOQUE-TAREA
099800            IF WS-BLOQUE-HOGAR-CREADO = 'S'
099900                ADD 1 TO WS-CONTADOR-HOGAR-DIARIAS
100000                ADD 1 TO WS-CONTADOR-HOGAR-TOTAL-DIA
100100            END-IF
100200        END-IF
100300    END-IF.
100400 3021-REVISA-TAREA-DIARIA-E. EXIT.
100500
100600******************************************************************
100700*   PASADA PERIODICA -- TAREAS W/B/M, SOLO FIN DE SEMANA.  MISMOS *
100800*   TOPES QUE LA PASADA DIARIA, CON SU PROPIO CONTADOR DE 2.      *
100900******************************************************************
101000 3030-PASADA-PERIODICA SECTION.                                   TCK-3360
101100    PERFORM 3031-REVISA-TAREA-PERIODICA
101200        VARYING IX-OH FROM 1 BY 1
101300        UNTIL IX-OH > WS-TOTAL-ORDEN-HOGAR
101400        OR WS-CONTADOR-HOGAR-PERIODICAS >= 2
101500        OR WS-CONTADOR-HOGAR-TOTAL-DIA >= 4
101600        OR WS-TOTAL-SLP = ZERO.
101700 3030-PASADA-PERIODICA-E. EXIT.
101800
101900 3031-REVISA-TAREA-PERIODICA SECTION.
102000    SET IX-HT TO OH-INDICE (IX-OH).
102100    IF HT-T-RECURRENCE (IX-HT) NOT = 'D'
102200        PERFORM 3300-DEBE-PROGRAMAR-HOY
102300        IF WS-CUMPLE-REGLA = 'S'
102400            PERFORM 3500-CREA-BLOQUE-TAREA
102500            IF WS-BLOQUE-HOGAR-CREADO = 'S'
102600                ADD 1 TO WS-CONTADOR-HOGAR-PERIODICAS
102700                ADD 1 TO WS-CONTADOR-HOGAR-TOTAL-DIA
102800            END-IF
102900        END-IF
103000    END-IF.
103100 3031-REVISA-TAREA-PERIODICA-E. EXIT.
103200
103300******************************************************************
103400*   DECIDE SI LA TAREA IX-HT DEBE INTENTAR PROGRAMARSE HOY --    *
103500*   SOLO REVISA LA RECURRENCIA CONTRA LA ULTIMA FECHA         * TCK-3452
103600*   PROGRAMADA (VER TCK-3452 -- YA NO FILTRA DIA PREFERIDO). * TCK-3452
103700******************************************************************
103800 3300-DEBE-PROGRAMAR-HOY SECTION.
103900    MOVE 'N' TO WS-CUMPLE-REGLA.
104000    IF HT-T-ULT-FECHA-PROG (IX-HT) = LOW-VALUES
104100        MOVE 'S' TO WS-CUMPLE-REGLA
104200    ELSE
104300        COMPUTE WS-FECHA-ENTERO =
104400            FUNCTION INTEGER-OF-DATE (WS-FECHA-ACTUAL) -
104500            FUNCTION INTEGER-OF-DATE
104600                (HT-T-ULT-FECHA-PROG (IX-HT))
104700        EVALUATE TRUE
104800            WHEN HT-T-RECURRENCE (IX-HT) = 'D'
104900                IF WS-FECHA-ENTERO >= 1
105000                    MOVE 'S' TO WS-CUMPLE-REGLA
105100                END-IF
105200            WHEN HT-T-RECURRENCE (IX-HT) = 'W'
105300                IF WS-FECHA-ENTERO >= 7
105400                    MOVE 'S' TO WS-CUMPLE-REGLA
105500                END-IF
105600            WHEN HT-T-RECURRENCE (IX-HT) = 'B'
105700                IF WS-FECHA-ENTERO >= 14
105800                    MOVE 'S' TO WS-CUMPLE-REGLA
105900                END-IF
106000            WHEN HT-T-RECURRENCE (IX-HT) = 'M'
106100                IF WS-FECHA-ENTERO >= 30
106200                    MOVE 'S' TO WS-CUMPLE-REGLA
106300                END-IF
106400        END-EVALUATE
106500    END-IF.
106600 3300-DEBE-PROGRAMAR-HOY-E. EXIT.
106700
106800******************************************************************
106900*   INTENTA UBICAR LA TAREA IX-HT EN EL PRIMER SLOT PERSONAL DE  *
107000*   LA TABLA (NUNCA SE BUSCA EN OTRO).  LA VENTANA DE HORAS SE   *
107100*   REVISA SOLO POR LA HORA DE INICIO DEL SLOT, Y SE EXIGE UN    *
107200*   COLCHON DE 15 MINUTOS DESPUES DEL BLOQUE PARA QUE EL SLOT    *
107300*   ALCANCE (TCK-3360).                                           *
107400******************************************************************
107500 3500-CREA-BLOQUE-TAREA SECTION.
107600    MOVE 'N' TO WS-BLOQUE-HOGAR-CREADO.
107700    IF WS-TOTAL-SLP > ZERO
107800        SET IX-SLP TO 1
107900        COMPUTE IX3 = SLP-INICIO (IX-SLP) / 60
108000        IF IX3 >= HT-T-EARLIEST-HOUR (IX-HT)
108100           AND IX3 < HT-T-LATEST-HOUR (IX-HT)
108200            PERFORM 3510-REVISA-CABIDA-HOGAR
108300        END-IF
108400    END-IF.
108500 3500-CREA-BLOQUE-TAREA-E. EXIT.
108600
108700 3510-REVISA-CABIDA-HOGAR SECTION.
108800    COMPUTE IX3 =
108900        SLP-INICIO (IX-SLP) + HT-T-DURATION-MIN (IX-HT) + 15.
109000    IF IX3 <= SLP-FIN (IX-SLP)
109100        MOVE 'H'                   TO WS-SAL-TIPO
109200        MOVE HT-T-ID (IX-HT)       TO WS-SAL-ID
109300        MOVE HT-T-NAME (IX-HT)     TO WS-SAL-NOMBRE
109400        MOVE HT-T-PRIORITY (IX-HT) TO WS-SAL-PRIORIDAD
109500        MOVE SLP-INICIO (IX-SLP)   TO WS-SAL-INICIO
109600        COMPUTE WS-SAL-FIN =
109700            SLP-INICIO (IX-SLP) + HT-T-DURATION-MIN (IX-HT)
109800        PERFORM 8000-ESCRIBE-BLOQUE
109900        MOVE WS-FECHA-ACTUAL TO HT-T-ULT-FECHA-PROG (IX-HT)
110000        MOVE 'S' TO WS-BLOQUE-HOGAR-CREADO
110100        IF (SLP-FIN (IX-SLP) - IX3) >= 30
110200            MOVE IX3 TO SLP-INICIO (IX-SLP)
110300        ELSE
110400            PERFORM 3520-QUITA-SLOT-PERSONAL
110500        END-IF
110600    END-IF.
110700 3510-REVISA-CABIDA-HOGAR-E. EXIT.
110800
110900******************************************************************
111000*   QUITA EL SLOT IX-SLP DE TABLA-SLOTS-PERSONAL, RECORRIENDO    *
111100*   LOS QUE VIENEN DESPUES UNA POSICION HACIA ATRAS.             *
111200******************************************************************
111300 3520-QUITA-SLOT-PERSONAL SECTION.
111400    PERFORM 3521-RECORRE-SLOT
111500        VARYING IXA FROM IX-SLP BY 1 UNTIL IXA >= WS-TOTAL-SLP.
111600    SUBTRACT 1 FROM WS-TOTAL-SLP.
111700 3520-QUITA-SLOT-PERSONAL-E. EXIT.
111800
111900 3521-RECORRE-SLOT SECTION.
112000    COMPUTE IXB = IXA + 1.
112100    MOVE SLP-INICIO (IXB) TO SLP-INICIO (IXA).
112200    MOVE SLP-FIN    (IXB) TO SLP-FIN    (IXA).
112300 3521-RECORRE-SLOT-E. EXIT.
112400
112500******************************************************************
112600*   PROGRAMA LAS ASIGNACIONES ELEGIBLES DEL DIA (NO COMPLETADAS  *
112700*   Y CON ENTREGA A NO MAS DE 7 DIAS DE HOY, INCLUSO VENCIDAS),  *
112800*   ORDENADAS ASCENDENTE POR FECHA DE ENTREGA -- SOLO SE ATIENDEN*
112900*   LAS PRIMERAS 2.  CADA UNA USA UN BLOQUE FIJO DE 120 MINUTOS  *
113000*   SOBRE EL PRIMER SLOT PERSONAL; SI NO CABE, EL SLOT SE PIERDE *
113100*   COMPLETO (TCK-3360).                                          *
113200******************************************************************
113300 4000-PROGRAMA-ASIGNACIONES SECTION.
113400    PERFORM 4005-ARMA-ORDEN-ASIGNACIONES.
113500    MOVE ZERO TO WS-CONTADOR-ASG-PROGRAMADAS.
113600    PERFORM 4010-REVISA-UNA-ASIGNACION
113700        VARYING IX-OA FROM 1 BY 1
113800        UNTIL IX-OA > WS-TOTAL-ORDEN-ASG
113900        OR WS-CONTADOR-ASG-PROGRAMADAS >= 2.
114000 4000-PROGRAMA-ASIGNACIONES-E. EXIT.
114100
114200 4005-ARMA-ORDEN-ASIGNACIONES SECTION.
114300    MOVE ZERO TO WS-TOTAL-ORDEN-ASG.
114400    PERFORM 4006-REVISA-ELEGIBILIDAD
114500        VARYING IX-ASG FROM 1 BY 1
114600        UNTIL IX-ASG > WS-CONTADOR-ASIGNACIONES.
114700    IF WS-TOTAL-ORDEN-ASG > 1
114800        PERFORM 4007-ORDENA-PASADA-ASG
114900            VARYING IX1 FROM 1 BY 1 UNTIL IX1 >= WS-TOTAL-ORDEN-ASG
115000    END-IF.
115100 4005-ARMA-ORDEN-ASIGNACIONES-E. EXIT.
115200
115300 4006-REVISA-ELEGIBILIDAD SECTION.
115400    IF ASG-T-COMPLETED (IX-ASG) NOT = 'Y'
115500        COMPUTE WS-DIF-DIAS-ASG =
115600            FUNCTION INTEGER-OF-DATE (ASG-T-DUE-DATE (IX-ASG)) -
115700            FUNCTION INTEGER-OF-DATE (WS-FECHA-ACTUAL)
115800        IF WS-DIF-DIAS-ASG <= 7
115900            ADD 1 TO WS-TOTAL-ORDEN-ASG
116000            SET IX-OA TO WS-TOTAL-ORDEN-ASG
116100            MOVE IX-ASG TO OA-INDICE (IX-OA)
116200            MOVE ASG-T-DUE-DATE (IX-ASG) TO OA-FECHA (IX-OA)
116300        END-IF
116400    END-IF.
116500 4006-REVISA-ELEGIBILIDAD-E. EXIT.
116600
116700 4007-ORDENA-PASADA-ASG SECTION.
116800    PERFORM 4008-ORDENA-COMPARACION-ASG
116900        VARYING IX-OA FROM 1 BY 1
117000        UNTIL IX-OA > (WS-TOTAL-ORDEN-ASG - IX1).
117100 4007-ORDENA-PASADA-ASG-E. EXIT.
117200
117300 4008-ORDENA-COMPARACION-ASG SECTION.
117400    COMPUTE IXA = IX-OA + 1.
117500    IF OA-FECHA (IX-OA) > OA-FECHA (IXA)
117600        MOVE OA-INDICE (IX-OA) TO WS-OA-TMP-INDICE
117700        MOVE OA-FECHA  (IX-OA) TO WS-OA-TMP-FECHA
117800        MOVE OA-INDICE (IXA)   TO OA-INDICE (IX-OA)
117900        MOVE OA-FECHA  (IXA)   TO OA-FECHA  (IX-OA)
118000        MOVE WS-OA-TMP-INDICE  TO OA-INDICE (IXA)
118100        MOVE WS-OA-TMP-FECHA   TO OA-FECHA  (IXA)
118200    END-IF.
118300 4008-ORDENA-COMPARACION-ASG-E. EXIT.
118400
118500 4010-REVISA-UNA-ASIGNACION SECTION.
118600    SET IX-ASG TO OA-INDICE (IX-OA).
118700    IF WS-TOTAL-SLP > ZERO
118800        SET IX-SLP TO 1
118900        COMPUTE IX3 = SLP-INICIO (IX-SLP) + 120
119000        IF IX3 <= SLP-FIN (IX-SLP)
119100            PERFORM 4030-ESCRIBE-BLOQUE-ASG
119200            ADD 1 TO WS-CONTADOR-ASG-PROGRAMADAS
119300        ELSE
119400            PERFORM 3520-QUITA-SLOT-PERSONAL
119500        END-IF
119600    END-IF.
119700 4010-REVISA-UNA-ASIGNACION-E. EXIT.
119800
119900 4030-ESCRIBE-BLOQUE-ASG SECTION.
120000    MOVE 'A'                     TO WS-SAL-TIPO.
120100    MOVE ASG-T-ID (IX-ASG)       TO WS-SAL-ID.
120200    MOVE ASG-T-NAME (IX-ASG)     TO WS-SAL-NOMBRE.
120300    MOVE ASG-T-PRIORITY (IX-ASG) TO WS-SAL-PRIORIDAD.
120400    MOVE SLP-INICIO (IX-SLP)     TO WS-SAL-INICIO.
120500    MOVE IX3                     TO WS-SAL-FIN.
120600    PERFORM 8000-ESCRIBE-BLOQUE.
120700    IF (SLP-FIN (IX-SLP) - IX3) = ZERO
120800        PERFORM 3520-QUITA-SLOT-PERSONAL
120900    ELSE
121000        MOVE IX3 TO SLP-INICIO (IX-SLP)
121100    END-IF.
121200 4030-ESCRIBE-BLOQUE-ASG-E. EXIT.
121300
121400******************************************************************
121500*   PROGRAMA HORAS DE PROYECTO.  LOS PROYECTOS DE TRABAJO ENTRE  *
121600*   SEMANA USAN LOS SLOTS DE TRABAJO; LOS PROYECTOS DE TRABAJO   *
121700*   EN FIN DE SEMANA Y TODOS LOS PROYECTOS ACADEMICOS USAN LOS   *
121800*   SLOTS PERSONALES.  SOLO SE CONSIDERAN CANDIDATOS LOS         *
121900*   PROYECTOS ACTIVOS CON DEFICIT MAYOR QUE CERO (LOS ACADEMICOS *
122000*   NUNCA TIENEN CUOTA, ASI QUE NUNCA SALEN COMO CANDIDATOS).    *
122100******************************************************************
122200 5000-PROGRAMA-PROYECTOS SECTION.
122300     PERFORM 5050-ARMA-CANDIDATOS.
122400     IF ES-FIN-SEMANA
122500         PERFORM 5100-PROGRAMA-CANDIDATOS-PERSONAL
122600     ELSE
122700         PERFORM 5150-PROGRAMA-CANDIDATOS-TRABAJO
122800     END-IF.
122900 5000-PROGRAMA-PROYECTOS-E. EXIT.
123000
123100******************************************************************
123200*   ARMA LA LISTA DE PROYECTOS CANDIDATOS DEL DIA (ACTIVOS, CON  *
123300*   DEFICIT POSITIVO Y CON HORAS-RESTANTES DE SU BOLSA TOTAL    * TCK-3410
123400*   TODAVIA POR ENCIMA DE CERO -- VER TCK-3410) Y LA ORDENA     * TCK-3410
123500*   DESCENDENTE POR DEFICIT CON UN                                *
123600*   SIMPLE INTERCAMBIO DE BURBUJA -- LA TABLA ES PEQUENA.        *
123700******************************************************************
123800 5050-ARMA-CANDIDATOS SECTION.
123900     MOVE ZERO TO WS-TOTAL-CANDIDATOS.
124000     PERFORM 5051-REVISA-UN-PROYECTO
124100         VARYING IX-PRY FROM 1 BY 1
124200         UNTIL IX-PRY > WS-CONTADOR-PROYECTOS.
124300     IF WS-TOTAL-CANDIDATOS > 1
124400         PERFORM 5055-ORDENA-CANDIDATOS.
124500     END-IF.
124600 5050-ARMA-CANDIDATOS-E. EXIT.
124700
124800 5051-REVISA-UN-PROYECTO SECTION.                                 TCK-3410
124900     COMPUTE PRY-DEFICIT (IX-PRY) =
125000         PRY-HORAS-OBJETIVO (IX-PRY) -
125100         PRY-HORAS-PROGRAMADAS (IX-PRY).
125200     COMPUTE PRY-HORAS-RESTANTES (IX-PRY) =
125300         PRY-TOTAL-HORAS (IX-PRY) -
125400         PRY-HORAS-USADAS (IX-PRY) -
125500         PRY-HORAS-PROGRAMADAS (IX-PRY).
125600     IF PRY-ACTIVO (IX-PRY) = 'Y'
125700        AND PRY-DEFICIT (IX-PRY) > 0
125800        AND PRY-HORAS-RESTANTES (IX-PRY) > 0
125900         ADD 1 TO WS-TOTAL-CANDIDATOS
126000         MOVE IX-PRY TO CAN-INDICE (WS-TOTAL-CANDIDATOS)
126100         MOVE PRY-DEFICIT (IX-PRY)
126200             TO CAN-DEFICIT (WS-TOTAL-CANDIDATOS)
126300     END-IF.
126400 5051-REVISA-UN-PROYECTO-E. EXIT.
126500
126600 5055-ORDENA-CANDIDATOS SECTION.
126700     PERFORM 5056-UNA-PASADA
126800         VARYING IX1 FROM 1 BY 1 UNTIL IX1 >= WS-TOTAL-CANDIDATOS.
126900 5055-ORDENA-CANDIDATOS-E. EXIT.
127000
127100 5056-UNA-PASADA SECTION.
127200     PERFORM 5057-UNA-COMPARACION
127300         VARYING IX2 FROM 1 BY 1
127400         UNTIL IX2 > (WS-TOTAL-CANDIDATOS - IX1).
127500 5056-UNA-PASADA-E. EXIT.
127600
127700 5057-UNA-COMPARACION SECTION.
127800     COMPUTE IXA = IX2 + 1.
127900     IF CAN-DEFICIT (IX2) < CAN-DEFICIT (IXA)
128000         MOVE CAN-INDICE  (IX2) TO WS-CAN-TMP-INDICE
128100         MOVE CAN-DEFICIT (IX2) TO WS-CAN-TMP-DEFICIT
128200         MOVE CAN-INDICE  (IXA) TO CAN-INDICE  (IX2)
128300         MOVE CAN-DEFICIT (IXA) TO CAN-DEFICIT (IX2)
128400         MOVE WS-CAN-TMP-INDICE  TO CAN-INDICE  (IXA)
128500         MOVE WS-CAN-TMP-DEFICIT TO CAN-DEFICIT (IXA)
128600     END-IF.
128700 5057-UNA-COMPARACION-E. EXIT.
128800
128900******************************************************************
129000*   RECORRE LOS CANDIDATOS EN ORDEN DE DEFICIT SOBRE LOS SLOTS   *
129100*   PERSONALES (FIN DE SEMANA, O CUALQUIER PROYECTO ACADEMICO -- *
129200*   AUNQUE ESTOS NUNCA LLEGAN AQUI PORQUE SU DEFICIT ES CERO).   *
129300*   SOLO SE INTENTA EL PRIMER SLOT DE LA TABLA (TCK-3360).        *
129400******************************************************************
129500 5100-PROGRAMA-CANDIDATOS-PERSONAL SECTION.
129600    PERFORM 5110-INTENTA-UN-CANDIDATO-PERS
129700        VARYING IX-CAN FROM 1 BY 1
129800        UNTIL IX-CAN > WS-TOTAL-CANDIDATOS.
129900 5100-PROGRAMA-CANDIDATOS-PERSONAL-E. EXIT.
130000
130100******************************************************************
130200*   EL BLOQUE TENTATIVO ES EL MENOR ENTRE EL LARGO DEL SLOT, EL   *
130300*   DEFICIT DEL PROYECTO, LO QUE LE QUEDA DE SU BOLSA TOTAL DE  * TCK-3410
130400*   HORAS (PRY-HORAS-RESTANTES, VER TCK-3410) Y EL TOPE DE 120  * TCK-3410
130500*   MINUTOS POR BLOQUE.  SI                                       *
130600*   QUEDA EN MENOS DE 30 MINUTOS SE DESCARTA EL INTENTO Y EL SLOT *
130700*   NO SE TOCA -- SE PASA AL SIGUIENTE CANDIDATO (TCK-3360).      *
130800******************************************************************
130900 5110-INTENTA-UN-CANDIDATO-PERS SECTION.                          TCK-3410
131000    SET IX-PRY TO CAN-INDICE (IX-CAN).
131100    IF WS-TOTAL-SLP > ZERO
131200        SET IX-SLP TO 1
131300        COMPUTE WS-MINUTOS-RESTANTES =
131400            (SLP-FIN (IX-SLP) - SLP-INICIO (IX-SLP))
131500        IF WS-MINUTOS-RESTANTES > 120
131600            MOVE 120 TO WS-MINUTOS-RESTANTES
131700        END-IF
131800        COMPUTE IXB = PRY-DEFICIT (IX-PRY) * 60
131900        IF IXB < WS-MINUTOS-RESTANTES
132000            MOVE IXB TO WS-MINUTOS-RESTANTES
132100        END-IF
132200        COMPUTE IXC = PRY-HORAS-RESTANTES (IX-PRY) * 60
132300        IF IXC < WS-MINUTOS-RESTANTES
132400            MOVE IXC TO WS-MINUTOS-RESTANTES
132500        END-IF
132600        IF WS-MINUTOS-RESTANTES >= 30
132700            PERFORM 5130-ESCRIBE-BLOQUE-PRY-PERS
132800        END-IF
132900    END-IF.
133000 5110-INTENTA-UN-CANDIDATO-PERS-E. EXIT.
133100
133200******************************************************************
133300*   ESCRIBE EL BLOQUE DE PROYECTO SOBRE EL SLOT PERSONAL 1.  EL   *
133400*   LARGO YA VIENE DECIDIDO EN WS-MINUTOS-RESTANTES (5110).       *
133500******************************************************************
133600 5130-ESCRIBE-BLOQUE-PRY-PERS SECTION.
133700    MOVE 'P'                 TO WS-SAL-TIPO.
133800    MOVE PRY-ID (IX-PRY)     TO WS-SAL-ID.
133900    MOVE PRY-NAME (IX-PRY)   TO WS-SAL-NOMBRE.
134000    MOVE PRY-PRIORIDAD (IX-PRY) TO WS-SAL-PRIORIDAD.
134100    MOVE SLP-INICIO (IX-SLP) TO WS-SAL-INICIO.
134200    COMPUTE WS-SAL-FIN =
134300        SLP-INICIO (IX-SLP) + WS-MINUTOS-RESTANTES.
134400    PERFORM 8000-ESCRIBE-BLOQUE.
134500    COMPUTE PRY-HORAS-PROGRAMADAS (IX-PRY) =
134600        PRY-HORAS-PROGRAMADAS (IX-PRY) +
134700        (WS-MINUTOS-RESTANTES / 60).
134800    COMPUTE SLP-INICIO (IX-SLP) =
134900        SLP-INICIO (IX-SLP) + WS-MINUTOS-RESTANTES.
135000    IF (SLP-FIN (IX-SLP) - SLP-INICIO (IX-SLP)) < 30
135100        PERFORM 3520-QUITA-SLOT-PERSONAL
135200    END-IF.
135300 5130-ESCRIBE-BLOQUE-PRY-PERS-E. EXIT.
135400
135500******************************************************************
135600*   RECORRE LOS CANDIDATOS EN ORDEN DE DEFICIT SOBRE LOS SLOTS   *
135700*   DE TRABAJO (ENTRE SEMANA).  MISMA MECANICA QUE 5100 PERO     *
135800*   SOBRE TABLA-SLOTS-TRABAJO -- SE DUPLICA A PROPOSITO PORQUE   *
135900*   SON DOS TABLAS DE SLOTS DISTINTAS.                           *
136000******************************************************************
136100 5150-PROGRAMA-CANDIDATOS-TRABAJO SECTION.
136200    PERFORM 5160-INTENTA-UN-CANDIDATO-TRAB
136300        VARYING IX-CAN FROM 1 BY 1
136400        UNTIL IX-CAN > WS-TOTAL-CANDIDATOS.
136500 5150-PROGRAMA-CANDIDATOS-TRABAJO-E. EXIT.
136600
136700 5160-INTENTA-UN-CANDIDATO-TRAB SECTION.                          TCK-3410
136800    SET IX-PRY TO CAN-INDICE (IX-CAN).
136900    IF WS-TOTAL-SLT > ZERO
137000        SET IX-SLT TO 1
137100        COMPUTE WS-MINUTOS-RESTANTES =
137200            (SLT-FIN (IX-SLT) - SLT-INICIO (IX-SLT))
137300        IF WS-MINUTOS-RESTANTES > 120
137400            MOVE 120 TO WS-MINUTOS-RESTANTES
137500        END-IF
137600        COMPUTE IXB = PRY-DEFICIT (IX-PRY) * 60
137700        IF IXB < WS-MINUTOS-RESTANTES
137800            MOVE IXB TO WS-MINUTOS-RESTANTES
137900        END-IF
138000        COMPUTE IXC = PRY-HORAS-RESTANTES (IX-PRY) * 60
138100        IF IXC < WS-MINUTOS-RESTANTES
138200            MOVE IXC TO WS-MINUTOS-RESTANTES
138300        END-IF
138400        IF WS-MINUTOS-RESTANTES >= 30
138500            PERFORM 5180-ESCRIBE-BLOQUE-PRY-TRAB
138600        END-IF
138700    END-IF.
138800 5160-INTENTA-UN-CANDIDATO-TRAB-E. EXIT.
138900
139000 5180-ESCRIBE-BLOQUE-PRY-TRAB SECTION.
139100    MOVE 'P'                 TO WS-SAL-TIPO.
139200    MOVE PRY-ID (IX-PRY)     TO WS-SAL-ID.
139300    MOVE PRY-NAME (IX-PRY)   TO WS-SAL-NOMBRE.
139400    MOVE PRY-PRIORIDAD (IX-PRY) TO WS-SAL-PRIORIDAD.
139500    MOVE SLT-INICIO (IX-SLT) TO WS-SAL-INICIO.
139600    COMPUTE WS-SAL-FIN =
139700        SLT-INICIO (IX-SLT) + WS-MINUTOS-RESTANTES.
139800    PERFORM 8000-ESCRIBE-BLOQUE.
139900    COMPUTE PRY-HORAS-PROGRAMADAS (IX-PRY) =
140000        PRY-HORAS-PROGRAMADAS (IX-PRY) +
140100        (WS-MINUTOS-RESTANTES / 60).
140200    COMPUTE SLT-INICIO (IX-SLT) =
140300        SLT-INICIO (IX-SLT) + WS-MINUTOS-RESTANTES.
140400    IF (SLT-FIN (IX-SLT) - SLT-INICIO (IX-SLT)) < 30
140500        PERFORM 5190-QUITA-SLOT-TRABAJO
140600    END-IF.
140700 5180-ESCRIBE-BLOQUE-PRY-TRAB-E. EXIT.
140800
140900 5190-QUITA-SLOT-TRABAJO SECTION.
141000    PERFORM 5191-RECORRE-SLOT-TRAB
141100        VARYING IXA FROM IX-SLT BY 1 UNTIL IXA >= WS-TOTAL-SLT.
141200    SUBTRACT 1 FROM WS-TOTAL-SLT.
141300 5190-QUITA-SLOT-TRABAJO-E. EXIT.
141400
141500 5191-RECORRE-SLOT-TRAB SECTION.
141600    COMPUTE IXB = IXA + 1.
141700    MOVE SLT-INICIO (IXB) TO SLT-INICIO (IXA).
141800    MOVE SLT-FIN    (IXB) TO SLT-FIN    (IXA).
141900 5191-RECORRE-SLOT-TRAB-E. EXIT.
142000
142100******************************************************************
142200*   ESCRIBE UN RENGLON DE SALIDA A SCHEDOUT Y EVALUA EL MOTOR    *
142300*   DE REGLAS DE RECORDATORIO SOBRE EL BLOQUE (SOLO DIAGNOSTICO, *
142400*   NO CAMBIA LO QUE YA SE PROGRAMO -- ESO QUEDA A CARGO DE      *
142500*   QUIEN LEA SCHEDOUT MAS ADELANTE, VER TCK-3140).              *
142600******************************************************************
142700 8000-ESCRIBE-BLOQUE SECTION.
142800     MOVE SPACES          TO REG-TBKREC.
142900     MOVE WS-FECHA-ACTUAL TO TB-DATE.
143000     MOVE WS-SAL-INICIO   TO TB-START-MIN.
143100     MOVE WS-SAL-FIN      TO TB-END-MIN.
143200     MOVE WS-SAL-TIPO     TO TB-TASK-TYPE.
143300     MOVE WS-SAL-ID       TO TB-TASK-ID.
143400     MOVE WS-SAL-NOMBRE   TO TB-TASK-NAME.
143500     SET TB-PROGRAMADO    TO TRUE.
143600     WRITE REG-TBKREC.
143700     ADD 1 TO WS-CONTADOR-BLOQUES.
143800     PERFORM 7000-EVALUA-REGLAS.
143900 8000-ESCRIBE-BLOQUE-E. EXIT.
144000
144100******************************************************************
144200*   MOTOR DE REGLAS DE RECORDATORIO (U7).  RECORRE LA TABLA DE   *
144300*   REGLAS EN ORDEN DE PRIORIDAD ASCENDENTE Y CUENTA CUANTOS     *
144400*   BLOQUES CUMPLEN AL MENOS UNA REGLA.  NO ALTERA EL BLOQUE --  *
144500*   APLICAR LA ACCION DE LA REGLA QUEDA A CARGO DE QUIEN         *
144600*   CONSUMA SCHEDOUT (VER TCK-3140).                             *
144700******************************************************************
144800 7000-EVALUA-REGLAS SECTION.                                      TCK-3140
144900     MOVE 'N' TO WS-CUMPLE-REGLA.
145000     PERFORM 7010-EVALUA-UNA-REGLA
145100         VARYING IX-RGL FROM 1 BY 1
145200         UNTIL IX-RGL > WS-TOTAL-REGLAS.
145300     IF RGL-REGLA-CUMPLE
145400         ADD 1 TO WS-CONTADOR-AVISOS-REGLA
145500     END-IF.
145600 7000-EVALUA-REGLAS-E. EXIT.
145700
145800 7010-EVALUA-UNA-REGLA SECTION.
145900     PERFORM 7020-EVALUA-CONDICIONES.
146000     IF RGL-SI-CUMPLE
146100         MOVE 'S' TO WS-CUMPLE-REGLA
146200     END-IF.
146300 7010-EVALUA-UNA-REGLA-E. EXIT.
146400
146500******************************************************************
146600*   EVALUA TODAS LAS CONDICIONES DE LA REGLA IX-RGL CON LOGICA   *
146700*   "Y" ENTRE ELLAS.  UNA REGLA SIN CONDICIONES SE CONSIDERA     *
146800*   SIEMPRE CUMPLIDA.                                            *
146900******************************************************************
147000 7020-EVALUA-CONDICIONES SECTION.
147100     SET RGL-SI-CUMPLE TO TRUE.
147200     IF RGL-CANT-COND (IX-RGL) > ZERO
147300         PERFORM 7021-EVALUA-UNA-CONDICION
147400             VARYING IX1 FROM 1 BY 1
147500             UNTIL IX1 > RGL-CANT-COND (IX-RGL)
147600     END-IF.
147700 7020-EVALUA-CONDICIONES-E. EXIT.
147800
147900*   SE ENSANCHO A 5 TIPOS DE CONDICION Y 6 OPERADORES --      * TCK-3420
148000*   ANTES SOLO EXISTIAN PRIORIDAD/TIPO Y NI SIQUIERA SE MIRABA  * TCK-3420
148100*   RGL-CMP-OPERADOR (TODO SE TRATABA COMO EQUALS).  SI EL    * TCK-3420
148200*   CAMPO NO SE RECONOCE, O NO APLICA AL BLOQUE ACTUAL,       * TCK-3420
148300*   LA CONDICION NO CUMPLE (UN CAMPO AUSENTE NUNCA ES MATCH).   * TCK-3420
148400 7021-EVALUA-UNA-CONDICION SECTION.                               TCK-3420
148500     PERFORM 7022-OBTIENE-VALOR-CONTEXTO.
148600     IF WS-CTX-CAMPO-HALLADO
148700         PERFORM 7023-COMPARA-OPERADOR
148800     ELSE
148900         SET RGL-NO-CUMPLE TO TRUE
149000     END-IF.
149100 7021-EVALUA-UNA-CONDICION-E. EXIT.
149200
149300******************************************************************
149400*   UBICA EL VALOR DEL BLOQUE ACTUAL QUE CORRESPONDE AL TIPO DE * TCK-3420
149500*   CONDICION (RGL-CMP-CAMPO) Y LO DEJA, YA CONVERTIDO A        * TCK-3420
149600*   ALFANUMERICO DE ANCHO FIJO, EN WS-CTX-CAMPO -- SI EL     * TCK-3420
149700*   SE RECONOCE, O NO APLICA (PROYECTO EN BLOQUE QUE NO ES DE   * TCK-3420
149800*   TIPO PROYECTO), WS-CTX-CAMPO-HALLADO QUEDA EN FALSE.        * TCK-3420
149900******************************************************************
150000 7022-OBTIENE-VALOR-CONTEXTO SECTION.                             TCK-3420
150100     MOVE 'N' TO WS-SW-CAMPO-HALLADO.
150200     MOVE SPACES TO WS-CTX-CAMPO.
150300     EVALUATE RGL-CMP-CAMPO (IX-RGL, IX1)
150400         WHEN 'PRIORIDAD'
150500             MOVE WS-SAL-PRIORIDAD TO WS-CTX-CAMPO
150600             SET WS-CTX-CAMPO-HALLADO TO TRUE
150700         WHEN 'TIPO'
150800             MOVE WS-SAL-TIPO TO WS-CTX-CAMPO
150900             SET WS-CTX-CAMPO-HALLADO TO TRUE
151000         WHEN 'PROYECTO'
151100             IF WS-SAL-TIPO = 'P'
151200                 MOVE WS-SAL-NOMBRE TO WS-CTX-CAMPO
151300                 SET WS-CTX-CAMPO-HALLADO TO TRUE
151400             END-IF
151500         WHEN 'DIA-SEMANA'
151600             MOVE WS-DIA-SEMANA TO WS-CTX-DIA-ALFA
151700             MOVE WS-CTX-DIA-ALFA TO WS-CTX-CAMPO
151800             SET WS-CTX-CAMPO-HALLADO TO TRUE
151900         WHEN 'HORA'
152000             COMPUTE WS-CTX-HORA = WS-SAL-INICIO / 60
152100             MOVE WS-CTX-HORA TO WS-CTX-HORA-ALFA
152200             MOVE WS-CTX-HORA-ALFA TO WS-CTX-CAMPO
152300             SET WS-CTX-CAMPO-HALLADO TO TRUE
152400         WHEN OTHER
152500             CONTINUE
152600     END-EVALUATE.
152700 7022-OBTIENE-VALOR-CONTEXTO-E. EXIT.
152800
152900******************************************************************
153000*   COMPARA WS-CTX-CAMPO CONTRA RGL-CMP-VALOR SEGUN EL OPERADOR * TCK-3420
153100*   DE LA CONDICION.  UN OPERADOR NO RECONOCIDO NUNCA CUMPLE.   * TCK-3420
153200******************************************************************
153300 7023-COMPARA-OPERADOR SECTION.                                   TCK-3420
153400     EVALUATE RGL-CMP-OPERADOR (IX-RGL, IX1)
153500         WHEN 'EQUALS'
153600             IF WS-CTX-CAMPO NOT = RGL-CMP-VALOR (IX-RGL, IX1)
153700                 SET RGL-NO-CUMPLE TO TRUE
153800             END-IF
153900         WHEN 'CONTAINS'
154000             PERFORM 7024-VERIFICA-CONTAINS
154100             IF NOT WS-CTX-EN-LISTA
154200                 SET RGL-NO-CUMPLE TO TRUE
154300             END-IF
154400         WHEN 'IN'
154500             PERFORM 7025-VERIFICA-EN-LISTA
154600             IF NOT WS-CTX-EN-LISTA
154700                 SET RGL-NO-CUMPLE TO TRUE
154800             END-IF
154900         WHEN 'NOT-IN'
155000             PERFORM 7025-VERIFICA-EN-LISTA
155100             IF WS-CTX-EN-LISTA
155200                 SET RGL-NO-CUMPLE TO TRUE
155300             END-IF
155400         WHEN 'GREATER-THAN'
155500             IF WS-CTX-CAMPO NOT > RGL-CMP-VALOR (IX-RGL, IX1)
155600                 SET RGL-NO-CUMPLE TO TRUE
155700             END-IF
155800         WHEN 'LESS-THAN'
155900             IF WS-CTX-CAMPO NOT < RGL-CMP-VALOR (IX-RGL, IX1)
156000                 SET RGL-NO-CUMPLE TO TRUE
156100             END-IF
156200         WHEN OTHER
156300             SET RGL-NO-CUMPLE TO TRUE
156400     END-EVALUATE.
156500 7023-COMPARA-OPERADOR-E. EXIT.
156600
156700******************************************************************
156800*   OPERADOR CONTAINS -- BUSCA RGL-CMP-VALOR (RECORTADO A SU    * TCK-3420
156900*   LARGO SIGNIFICATIVO) COMO SUBCADENA DE WS-CTX-CAMPO.  SIN   * TCK-3420
157000*   FUNCTION TRIM/LENGTH -- SE USA 7024A PARA SACAR EL LARGO.   * TCK-3420
157100*   AMBOS OPERANDOS SE PASAN A MAYUSCULAS ANTES DE LA BUSQUEDA  * TCK-3421
157200*   (MISMO IDIOMA DE SCHDVAL1) -- CONTAINS ES SIN DISTINGUIR    * TCK-3421
157300*   MAYUS/MINUS.                                                * TCK-3421
157400******************************************************************
157500 7024-VERIFICA-CONTAINS SECTION.                                  TCK-3420
157600     MOVE 'N' TO WS-SW-EN-LISTA.
157700     MOVE RGL-CMP-VALOR (IX-RGL, IX1) TO WS-RGL-TOK1.
157800     PERFORM 7024A-RECORTA-VALOR.
157900     MOVE WS-CTX-CAMPO TO WS-CTX-CAMPO-MAY.
158000     INSPECT WS-CTX-CAMPO-MAY
158100         CONVERTING WS-RGL-ALFA-MINUSCULAS TO WS-RGL-ALFA-MAYUSCULAS.
158200     MOVE WS-RGL-TOK1 TO WS-RGL-TOK1-MAY.
158300     INSPECT WS-RGL-TOK1-MAY
158400         CONVERTING WS-RGL-ALFA-MINUSCULAS TO WS-RGL-ALFA-MAYUSCULAS.
158500     MOVE ZERO TO WS-RGL-CONTEO.
158600     IF WS-RGL-LARGO-VALOR > ZERO
158700         INSPECT WS-CTX-CAMPO-MAY TALLYING WS-RGL-CONTEO
158800             FOR ALL WS-RGL-TOK1-MAY (1:WS-RGL-LARGO-VALOR)
158900     END-IF.
159000     IF WS-RGL-CONTEO > ZERO
159100         SET WS-CTX-EN-LISTA TO TRUE
159200     END-IF.
159300 7024-VERIFICA-CONTAINS-E. EXIT.
159400
159500******************************************************************
159600*   CALCULA EN WS-RGL-LARGO-VALOR EL LARGO SIGNIFICATIVO (SIN   * TCK-3420
159700*   BLANCOS A LA DERECHA) DE WS-RGL-TOK1 -- SUSTITUTO CASERO DE * TCK-3420
159800*   FUNCTION LENGTH(FUNCTION TRIM(...)), QUE NO SE USA AQUI.    * TCK-3420
159900******************************************************************
160000 7024A-RECORTA-VALOR SECTION.                                     TCK-3420
160100     MOVE 20 TO WS-RGL-LARGO-VALOR.
160200     PERFORM 7024B-QUITA-UN-BLANCO-COLA
160300         UNTIL WS-RGL-LARGO-VALOR = ZERO
160400             OR WS-RGL-TOK1 (WS-RGL-LARGO-VALOR:1) NOT = SPACE.
160500 7024A-RECORTA-VALOR-E. EXIT.
160600
160700******************************************************************
160800*   QUITA UN BLANCO DE COLA DE WS-RGL-TOK1 (VER 7024A).      * TCK-3420
160900******************************************************************
161000 7024B-QUITA-UN-BLANCO-COLA SECTION.                              TCK-3420
161100     SUBTRACT 1 FROM WS-RGL-LARGO-VALOR.
161200 7024B-QUITA-UN-BLANCO-COLA-E. EXIT.
161300
161400******************************************************************
161500*   OPERADORES IN / NOT-IN -- RGL-CMP-VALOR TRAE HASTA 3     * TCK-3420
161600*   SEPARADOS POR COMA (P.EJ. '5,6').  WS-CTX-EN-LISTA QUEDA EN * TCK-3420
161700*   TRUE SI WS-CTX-CAMPO COINCIDE CON ALGUNO DE LOS TOKENS.     * TCK-3420
161800******************************************************************
161900 7025-VERIFICA-EN-LISTA SECTION.                                  TCK-3420
162000     MOVE 'N' TO WS-SW-EN-LISTA.
162100     MOVE SPACES TO WS-RGL-TOK1 WS-RGL-TOK2 WS-RGL-TOK3.
162200     UNSTRING RGL-CMP-VALOR (IX-RGL, IX1) DELIMITED BY ','
162300         INTO WS-RGL-TOK1 WS-RGL-TOK2 WS-RGL-TOK3.
162400     IF WS-CTX-CAMPO = WS-RGL-TOK1
162500         OR WS-CTX-CAMPO = WS-RGL-TOK2
162600         OR WS-CTX-CAMPO = WS-RGL-TOK3
162700         SET WS-CTX-EN-LISTA TO TRUE
162800     END-IF.
162900 7025-VERIFICA-EN-LISTA-E. EXIT.
163000
163100******************************************************************
163200*   IMPRIME EN SYSOUT UN RESUMEN DE LO QUE HIZO LA CORRIDA --    *
163300*   CUANTOS BLOQUES SE PROGRAMARON Y CUANTOS DE ELLOS CUMPLIERON *
163400*   ALGUNA REGLA DE RECORDATORIO.                                *
163500******************************************************************
163600 9000-ESTADISTICAS SECTION.
163700     DISPLAY 'SCHDGEN1 -- BLOQUES PROGRAMADOS : '
163800             WS-CONTADOR-BLOQUES.
163900     DISPLAY 'SCHDGEN1 -- AVISOS DE REGLA      : '
164000             WS-CONTADOR-AVISOS-REGLA.
164100 9000-ESTADISTICAS-E. EXIT.
164200
164300******************************************************************
164400*                  CIERRE DE LOS ARCHIVOS DE LA CORRIDA          *
164500******************************************************************
164600 9900-CIERRA-ARCHIVOS SECTION.
164700     CLOSE PROJECTS
164800           HOUSEHLD
164900           ASSIGNS
165000           EVENTS
165100           SCHEDOUT.
165200 9900-CIERRA-ARCHIVOS-E. EXIT.
